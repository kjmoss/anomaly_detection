000100* SPDPRM.CPYBK
000200* ======================================================
000300* PARAMETER RECORD - FIRST LINE OF THE ANOMALY-DETECTOR
000400* BATCH LOG.  CARRIES THE TWO GLOBAL TUNABLES FOR A RUN:
000500*   SPDPRM-DEGREES  - HOW MANY HOPS OF FRIENDSHIP MAKE UP
000600*                      A USER'S "SOCIAL NETWORK" FOR THE
000700*                      OUTLIER TEST.
000800*   SPDPRM-HISTSIZE - HOW MANY RECENT PURCHASES ARE
000900*                      POOLED PER USER / PER SOCIAL NET.
001000* THIS IS THE LINKAGE-SECTION INTERFACE PASSED FROM
001100* SPDDET1 TO SPDPRM1 ON THE CALL THAT PARSES THE
001200* PARAMETER LINE.
001300* ======================================================
001400* HISTORY OF MODIFICATION:
001500* ------------------------------------------------------
001600* FD1CV1 DBOYCE   14/02/1991 - INITIAL VERSION FOR
001700*                    OVERNIGHT RUN 004
001800* FD2LN3 RHAAS     09/09/1996 - RQ-1123 WIDEN HISTSIZE TO
001900*                    9(03), WAS 9(02) - SOME NETWORKS NOW
002000*                    POOL OVER 99 BUYS
002100* FD3TK1 MPARDO   11/03/1999 - Y2K READINESS SWEEP - NO
002200*                    DATE FIELDS IN THIS RECORD, REVIEWED
002300*                    AND SIGNED OFF
002400* ------------------------------------------------------
002500 05  SPDPRM-RECORD.
002600     10  SPDPRM-INPUT.
002700         15  SPDPRM-RAW-LINE          PIC X(80).
002800     10  SPDPRM-OUTPUT.
002900         15  SPDPRM-DEGREES           PIC 9(02).
003000         15  SPDPRM-HISTSIZE          PIC 9(03).
003100         15  SPDPRM-NO-ERROR          PIC X(01).
003200             88  SPDPRM-PARSED-OKAY       VALUE "Y".
003300             88  SPDPRM-PARSED-BAD        VALUE "N".
003400     10  FILLER                       PIC X(20).
