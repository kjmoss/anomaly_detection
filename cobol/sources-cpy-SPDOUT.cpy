000100* SPDOUT.CPYBK
000200*   I-O FORMAT: FLAGGED-PURCHASE LINE WRITTEN TO SPD-FLAGGED-OUT
000300*-------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*===============================================================
000600* OV004R1 14/02/1991 DBOYCE  - INITIAL VERSION FOR OVERNIGHT     OV004R1
000700*                    RUN 004 - FIXED COMMA-DELIMITED FIELDS      OV004R1
000800*---------------------------------------------------------------
000900* OV084R1 19/06/2011 KPELLET - RQ-2612 THE INPUT FILES ARE       OV084R1
001000*                    JSON-SHAPED TEXT AND SPD-FLAGGED-OUT WAS    OV084R1
001100*                    ALWAYS SPECIFIED TO MATCH THAT SAME SHAPE - OV084R1
001200*                    DROPPED THE OLD COMMA-DELIMITED SPDOUT-TX   OV084R1
001300*                    RECORD, WIDENED SPDOUT-RECORD TO X(200) AND OV084R1
001400*                    SPDFMT1 NOW STRINGS THE JSON LINE DIRECTLY, OV084R1
001500*                    SAME AS THE INPUT SIDE ALREADY PARSES IT ON OV084R1
001600*                    READ                                        OV084R1
001700*===============================================================
001800*
001900     05  SPDOUT-TYPE                   PIC X(09).
002000*                                ALWAYS "purchase" ON THIS FILE
002100     05  SPDOUT-TIMESTAMP              PIC X(19).
002200*                                TIME OF THE FLAGGED PURCHASE
002300     05  SPDOUT-USERID                 PIC 9(06).
002400*                                PURCHASING USER'S NETWORK ID
002500     05  SPDOUT-AMOUNT                 PIC 9(08)V9(02).
002600*                                PURCHASE PRICE, TRUNCATED
002700     05  SPDOUT-MEAN                   PIC 9(08)V9(02).
002800*                                SN POOL MEAN AT FLAG TIME
002900     05  SPDOUT-SD                     PIC 9(08)V9(02).
003000*                                SN POOL STD DEV AT FLAG TIME
003100     05  FILLER                        PIC X(27).
003200*
003300*   ZERO-SUPPRESSED EDIT VIEWS OF THE ABOVE - USED ONLY SO
003400*   SPDFMT1 CAN COUNT THE LEADING SPACES LEFT BY THE Z-EDIT AND
003500*   REFERENCE-MODIFY PAST THEM WHEN IT STRINGS THE JSON LINE.
003600*   THESE ARE NOT THE OUTPUT RECORD ITSELF.
003700*
003800     05  SPDOUT-TX-USERID              PIC Z(05)9.
003900     05  SPDOUT-TX-AMOUNT              PIC Z(07)9.99.
004000     05  SPDOUT-TX-MEAN                PIC Z(07)9.99.
004100     05  SPDOUT-TX-SD                  PIC Z(07)9.99.
004200*
004300*   THE LINE ACTUALLY WRITTEN TO SPD-FLAGGED-OUT - A LITERAL
004400*   JSON-SHAPED TEXT IMAGE ASSEMBLED BY SPDFMT1 WITH STRING, NOT
004500*   A FIXED-WIDTH BINARY RECORD.
004600*
004900     05  SPDOUT-RECORD                 PIC X(200).
005100     05  FILLER                        PIC X(14).
