000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SPDBEF1.
000500 AUTHOR.         D BOYCE.
000600 INSTALLATION.   SYSTEMS GROUP - BATCH FRAUD DETECTION.
000700 DATE-WRITTEN.   14 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - ADD A FRIENDSHIP BETWEEN TWO
001200*               USERS OF THE SOCIAL SHOPPING NETWORK.  ADDS THE
001300*               EDGE BOTH WAYS.  A DUPLICATE BEFRIEND (ALREADY
001400*               FRIENDS) IS A NO-OP.  CALLED BY SPDEVP1 ON A
001500*               "befriend" EVENT, BATCH OR STREAM.
001600*
001700*____________________________________________________________
001800* HISTORY OF MODIFICATION:
001900*==============================================================
002000* OV004R1 14/02/1991 DBOYCE  - INITIAL VERSION FOR OVERNIGHT      OV004R1 
002100*                    RUN 004 - NIGHTLY ANOMALOUS PURCHASE SWEEP   OV004R1 
002200*--------------------------------------------------------------
002300* OV019R1 30/06/1993 DBOYCE  - RQ-0871 FIX: DUPLICATE BEFRIEND    OV019R1 
002400*                    OF A USER TO THEMSELF WAS GROWING THE        OV019R1 
002500*                    FRIEND LIST EVERY CALL - ADD SELF-CHECK      OV019R1 
002600*--------------------------------------------------------------
002700* OV055Y2 08/03/1999 MPARDO  - Y2K READINESS SWEEP - NO DATE      OV055Y2 
002800*                    FIELDS IN THIS ROUTINE, REVIEWED, NO CHANGE  OV055Y2 
002900*--------------------------------------------------------------
003000* OV071R1 22/04/2003 JPATEL  - RQ-2960 ISERIES RENAME CODE-REVIEW OV071R1 
003100*                    SIGN-OFF - LOGIC UNCHANGED, COMPILE OPTIONS  OV071R1 
003200*                    REVERIFIED AGAINST THE NEW COMPILER RELEASE  OV071R1 
003300*==============================================================
003400*
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004300                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004400                    UPSI-0 IS UPSI-SWITCH-0
004500                       ON STATUS IS U0-ON
004600                       OFF STATUS IS U0-OFF.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*    NO FILES - THIS ROUTINE ONLY UPDATES THE IN-MEMORY NETWORK
005100*    TABLE PASSED IN ON THE CALL.
005200*
005300***************
005400 DATA DIVISION.
005500***************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER                          PIC X(24)        VALUE
005900     "** PROGRAM SPDBEF1 **".
006000*
006100 01  WK-C-COMMON.
006200     COPY SPDCOMM.
006300     COPY SPDSCR.
006400*
006500 01  WS-C-WORK-AREA.
006600     05  WS-C-ALREADY-FRIENDS        PIC X(01) VALUE "N".
006700         88  WS-ALREADY-FRIENDS          VALUE "Y".
006800     05  WS-C-SLOT-IX                PIC 9(04) COMP.
006900     05  WS-C-LOOKUP-ID              PIC 9(06) COMP.
007000     05  WS-C-GROW-SLOT              PIC 9(06) COMP.
007100     05  FILLER                      PIC X(10).
007200*
007300****************
007400 LINKAGE SECTION.
007500****************
007600 01  SPD-NET-TABLE-LK.
007700     COPY SPDNET.
007800 01  SPDBEF-CALL-AREA.
007900     05  SPDBEF-USER-ID-1            PIC 9(06).
008000     05  SPDBEF-USER-ID-2            PIC 9(06).
008100     05  FILLER                      PIC X(08).
008200 EJECT
008300********************************************************
008400 PROCEDURE DIVISION USING SPD-NET-TABLE-LK, SPDBEF-CALL-AREA.
008500********************************************************
008600 MAIN-MODULE.
008700     PERFORM A000-PROCESS-CALLED-ROUTINE
008800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008900     EXIT PROGRAM.
009000*
009100*-----------------------------------------------------------*
009200 A000-PROCESS-CALLED-ROUTINE.
009300*-----------------------------------------------------------*
009400     IF  SPDBEF-USER-ID-1 = SPDBEF-USER-ID-2
009500         GO TO A099-PROCESS-CALLED-ROUTINE-EX
009600     END-IF.
009700*
009800     MOVE "N" TO WS-C-ALREADY-FRIENDS.
009900     PERFORM B100-CHECK-ALREADY-FRIENDS
010000        THRU B199-CHECK-ALREADY-FRIENDS-EX.
010100     IF  WS-ALREADY-FRIENDS
010200         GO TO A099-PROCESS-CALLED-ROUTINE-EX
010300     END-IF.
010400*
010500     PERFORM C100-ADD-EDGE THRU C199-ADD-EDGE-EX.
010600*
010700 A099-PROCESS-CALLED-ROUTINE-EX.
010800     EXIT.
010900*-----------------------------------------------------------*
011000 B100-CHECK-ALREADY-FRIENDS.
011100*-----------------------------------------------------------*
011200*    ENSURE BOTH USER SLOTS EXIST, THEN SCAN USER-1'S FRIEND
011300*    LIST FOR USER-2.
011400*
011500     MOVE SPDBEF-USER-ID-1 TO WS-C-LOOKUP-ID.
011600     PERFORM D100-LOOKUP-CREATE-SLOT THRU D199-LOOKUP-CREATE-EX.
011700     MOVE SPDBEF-USER-ID-2 TO WS-C-LOOKUP-ID.
011800     PERFORM D100-LOOKUP-CREATE-SLOT THRU D199-LOOKUP-CREATE-EX.
011900*
012000     MOVE 1 TO WS-C-SLOT-IX.
012100 B110-SCAN-FRIEND-LIST.
012200     IF  WS-C-SLOT-IX > SPDUSR-FRIEND-COUNT (SPDBEF-USER-ID-1 + 1)
012300         GO TO B199-CHECK-ALREADY-FRIENDS-EX
012400     END-IF.
012500     IF  SPDUSR-FRIEND-LIST (SPDBEF-USER-ID-1 + 1, WS-C-SLOT-IX)
012600             = SPDBEF-USER-ID-2
012700         MOVE "Y" TO WS-C-ALREADY-FRIENDS
012800         GO TO B199-CHECK-ALREADY-FRIENDS-EX
012900     END-IF.
013000     ADD 1 TO WS-C-SLOT-IX.
013100     GO TO B110-SCAN-FRIEND-LIST.
013200 B199-CHECK-ALREADY-FRIENDS-EX.
013300     EXIT.
013400*-----------------------------------------------------------*
013500 C100-ADD-EDGE.
013600*-----------------------------------------------------------*
013700*    APPEND EACH USER TO THE OTHER'S FRIEND LIST.
013800*
013900     ADD 1 TO SPDUSR-FRIEND-COUNT (SPDBEF-USER-ID-1 + 1).
014000     MOVE SPDBEF-USER-ID-2
014100         TO SPDUSR-FRIEND-LIST (SPDBEF-USER-ID-1 + 1,
014200             SPDUSR-FRIEND-COUNT (SPDBEF-USER-ID-1 + 1)).
014300*
014400     ADD 1 TO SPDUSR-FRIEND-COUNT (SPDBEF-USER-ID-2 + 1).
014500     MOVE SPDBEF-USER-ID-1
014600         TO SPDUSR-FRIEND-LIST (SPDBEF-USER-ID-2 + 1,
014700             SPDUSR-FRIEND-COUNT (SPDBEF-USER-ID-2 + 1)).
014800 C199-ADD-EDGE-EX.
014900     EXIT.
015000*-----------------------------------------------------------*
015100 D100-LOOKUP-CREATE-SLOT.
015200*-----------------------------------------------------------*
015300*    GROW THE DENSE NETWORK ARRAY (SLOT = USER-ID + 1) UP TO
015400*    WS-C-LOOKUP-ID, MARKING ANY NEWLY-CREATED SLOTS ACTIVE
015500*    WITH EMPTY STATE.  WS-C-GROW-SLOT WALKS THE SLOT NUMBER,
015600*    NOT THE INDEXED-BY, SO IT CAN BE MOVED/ADDED TO FREELY.
015700*
015800     IF  WS-C-LOOKUP-ID + 1 <= SPD-NET-SLOT-COUNT
015900         GO TO D199-LOOKUP-CREATE-EX
016000     END-IF.
016100     MOVE SPD-NET-SLOT-COUNT TO WS-C-GROW-SLOT.
016200     ADD  1 TO WS-C-GROW-SLOT.
016300 D110-GROW-LOOP.
016400     IF  WS-C-GROW-SLOT > WS-C-LOOKUP-ID + 1
016500         GO TO D199-LOOKUP-CREATE-EX
016600     END-IF.
016700     SET SPD-NET-IX TO WS-C-GROW-SLOT.
016800     MOVE "Y"     TO SPDUSR-SLOT-STATUS (SPD-NET-IX).
016900     MOVE 0       TO SPDUSR-FRIEND-COUNT (SPD-NET-IX).
017000     MOVE 0       TO SPDUSR-PH-COUNT (SPD-NET-IX).
017100     MOVE 0       TO SPDUSR-POOL-COUNT (SPD-NET-IX).
017200     MOVE "N"     TO SPDUSR-REBUILD-NEEDED (SPD-NET-IX).
017300     ADD  1 TO WS-C-GROW-SLOT.
017400     GO TO D110-GROW-LOOP.
017500 D199-LOOKUP-CREATE-EX.
017600     IF  WS-C-LOOKUP-ID + 1 > SPD-NET-SLOT-COUNT
017700         MOVE WS-C-LOOKUP-ID TO SPD-NET-HIGH-USER-ID
017800         ADD  1 TO WS-C-LOOKUP-ID GIVING SPD-NET-SLOT-COUNT
017900     END-IF.
018000     EXIT.
