000100* SPDSCR.CPYBK
000200*****************************************************************
000300* COMMON SCRATCH WORK AREA - COPIED INTO EVERY SMALL SPD CALLED
000400* ROUTINE RIGHT AFTER SPDCOMM.  THREE ALTERNATE VIEWS OF THE SAME
000500* EIGHT SCRATCH BYTES SO A ROUTINE THAT NEEDS A QUICK PAIR OF
000600* COUNTERS, A DDMMYY BREAKDOWN OR AN EIGHT-BYTE TAG DOES NOT HAVE
000700* TO DECLARE ITS OWN - THE OLD TRFV SUITE KEPT ONE OF THESE PER
000800* CALLED ROUTINE TOO, JUST NOT SHARED ACROSS PROGRAMS.
000900*****************************************************************
001000* TAG    DATE     DEV    DESCRIPTION                            *
001100* OV004R1 14/02/91 DBOYCE - INITIAL VERSION FOR OVERNIGHT RUN 004*
001200*****************************************************************
001300 05  WK-C-SCRATCH-BYTES              PIC X(08).
001400 05  WK-C-SCRATCH-NUMERIC REDEFINES WK-C-SCRATCH-BYTES.
001500     10  WK-C-SCRATCH-NUM-1          PIC 9(04) COMP.
001600     10  WK-C-SCRATCH-NUM-2          PIC 9(04) COMP.
001700 05  WK-C-SCRATCH-DATE REDEFINES WK-C-SCRATCH-BYTES.
001800     10  WK-C-SCRATCH-YY             PIC 9(02).
001900     10  WK-C-SCRATCH-MM             PIC 9(02).
002000     10  WK-C-SCRATCH-DD             PIC 9(02).
002100     10  FILLER                      PIC X(02).
002200 05  WK-C-SCRATCH-NAME REDEFINES WK-C-SCRATCH-BYTES
002300                                      PIC X(08).
