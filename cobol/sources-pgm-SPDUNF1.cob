000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SPDUNF1.
000500 AUTHOR.         D BOYCE.
000600 INSTALLATION.   SYSTEMS GROUP - BATCH FRAUD DETECTION.
000700 DATE-WRITTEN.   14 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - REMOVE A FRIENDSHIP BETWEEN TWO
001200*               USERS OF THE SOCIAL SHOPPING NETWORK.  REMOVES
001300*               THE EDGE BOTH WAYS.  UNFRIENDING A USER WHO IS
001400*               NOT CURRENTLY A FRIEND IS A NO-OP - NEITHER SLOT
001500*               NEED EVEN EXIST YET.  CALLED BY SPDEVP1 ON AN
001600*               "unfriend" EVENT, BATCH OR STREAM.
001700*
001800*____________________________________________________________
001900* HISTORY OF MODIFICATION:
002000*==============================================================
002100* OV004R2 14/02/1991 DBOYCE  - INITIAL VERSION FOR OVERNIGHT      OV004R2 
002200*                    RUN 004 - NIGHTLY ANOMALOUS PURCHASE SWEEP   OV004R2 
002300*                    (COMPANION TO SPDBEF1 - SAME OVERNIGHT RUN)  OV004R2 
002400*--------------------------------------------------------------
002500* OV019R2 30/06/1993 DBOYCE  - RQ-0871 FIX: UNFRIEND OF A USER    OV019R2 
002600*                    NOT YET SEEN BY THE NETWORK TABLE WAS        OV019R2 
002700*                    FORCING SLOT CREATION - CHANGED TO SKIP      OV019R2 
002800*                    THE EDGE REMOVAL WHEN EITHER SLOT IS EMPTY   OV019R2 
002900*--------------------------------------------------------------
003000* OV055Y2 08/03/1999 MPARDO  - Y2K READINESS SWEEP - NO DATE      OV055Y2 
003100*                    FIELDS IN THIS ROUTINE, REVIEWED, NO CHANGE  OV055Y2 
003200*--------------------------------------------------------------
003300* OV071R1 22/04/2003 JPATEL  - RQ-2960 ISERIES RENAME CODE-REVIEW OV071R1 
003400*                    SIGN-OFF - LOGIC UNCHANGED, COMPILE OPTIONS  OV071R1 
003500*                    REVERIFIED AGAINST THE NEW COMPILER RELEASE  OV071R1 
003600*==============================================================
003700*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004600                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004700                    UPSI-0 IS UPSI-SWITCH-0
004800                       ON STATUS IS U0-ON
004900                       OFF STATUS IS U0-OFF.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*    NO FILES - THIS ROUTINE ONLY UPDATES THE IN-MEMORY NETWORK
005400*    TABLE PASSED IN ON THE CALL.
005500*
005600***************
005700 DATA DIVISION.
005800***************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM SPDUNF1 **".
006300*
006400 01  WK-C-COMMON.
006500     COPY SPDCOMM.
006600     COPY SPDSCR.
006700*
006800 01  WS-C-WORK-AREA.
006900     05  WS-C-FRIEND-FOUND           PIC X(01) VALUE "N".
007000         88  WS-FRIEND-FOUND             VALUE "Y".
007100     05  WS-C-SLOT-IX                PIC 9(04) COMP.
007200     05  WS-C-FOUND-IX               PIC 9(04) COMP.
007300     05  WS-C-OWNER-ID               PIC 9(06) COMP.
007400     05  WS-C-OTHER-ID               PIC 9(06) COMP.
007500     05  FILLER                      PIC X(10).
007600*
007700****************
007800 LINKAGE SECTION.
007900****************
008000 01  SPD-NET-TABLE-LK.
008100     COPY SPDNET.
008200 01  SPDUNF-CALL-AREA.
008300     05  SPDUNF-USER-ID-1            PIC 9(06).
008400     05  SPDUNF-USER-ID-2            PIC 9(06).
008500     05  FILLER                      PIC X(08).
008600 EJECT
008700********************************************************
008800 PROCEDURE DIVISION USING SPD-NET-TABLE-LK, SPDUNF-CALL-AREA.
008900********************************************************
009000 MAIN-MODULE.
009100     PERFORM A000-PROCESS-CALLED-ROUTINE
009200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009300     EXIT PROGRAM.
009400*
009500*-----------------------------------------------------------*
009600 A000-PROCESS-CALLED-ROUTINE.
009700*-----------------------------------------------------------*
009800*    NEITHER SLOT IS CREATED HERE - AN UNFRIEND CANNOT ADD A
009900*    NEW USER TO THE NETWORK, SO A SLOT THAT DOES NOT YET EXIST
010000*    SIMPLY HOLDS NO FRIENDSHIP TO REMOVE.
010100*
010200     IF  SPDUNF-USER-ID-1 = SPDUNF-USER-ID-2
010300         GO TO A099-PROCESS-CALLED-ROUTINE-EX
010400     END-IF.
010500     IF  SPDUNF-USER-ID-1 + 1 > SPD-NET-SLOT-COUNT
010600         OR  SPDUNF-USER-ID-2 + 1 > SPD-NET-SLOT-COUNT
010700         GO TO A099-PROCESS-CALLED-ROUTINE-EX
010800     END-IF.
010900*
011000     MOVE SPDUNF-USER-ID-1 TO WS-C-OWNER-ID.
011100     MOVE SPDUNF-USER-ID-2 TO WS-C-OTHER-ID.
011200     PERFORM C100-REMOVE-EDGE THRU C199-REMOVE-EDGE-EX.
011300     MOVE SPDUNF-USER-ID-2 TO WS-C-OWNER-ID.
011400     MOVE SPDUNF-USER-ID-1 TO WS-C-OTHER-ID.
011500     PERFORM C100-REMOVE-EDGE THRU C199-REMOVE-EDGE-EX.
011600*
011700 A099-PROCESS-CALLED-ROUTINE-EX.
011800     EXIT.
011900*-----------------------------------------------------------*
012000 C100-REMOVE-EDGE.
012100*-----------------------------------------------------------*
012200*    REMOVE WS-C-OTHER-ID FROM WS-C-OWNER-ID'S FRIEND LIST -
012300*    IF FOUND, SLIDE ALL ENTRIES BEHIND IT DOWN ONE, THEN CUT
012400*    THE COUNT.  WS-C-OWNER-ID/WS-C-OTHER-ID ARE SET BY THE
012500*    CALLER JUST ABOVE EACH PERFORM SINCE THIS PARAGRAPH RUNS
012600*    TWICE PER CALL, ONCE FOR EACH DIRECTION OF THE EDGE.
012700*
012800     MOVE "N" TO WS-C-FRIEND-FOUND.
012900     MOVE 1   TO WS-C-SLOT-IX.
013000 C110-SCAN-FRIEND-LIST.
013100     IF  WS-C-SLOT-IX > SPDUSR-FRIEND-COUNT (WS-C-OWNER-ID + 1)
013200         GO TO C120-SHIFT-DOWN
013300     END-IF.
013400     IF  SPDUSR-FRIEND-LIST (WS-C-OWNER-ID + 1, WS-C-SLOT-IX)
013500             = WS-C-OTHER-ID
013600         MOVE "Y"        TO WS-C-FRIEND-FOUND
013700         MOVE WS-C-SLOT-IX TO WS-C-FOUND-IX
013800         GO TO C120-SHIFT-DOWN
013900     END-IF.
014000     ADD 1 TO WS-C-SLOT-IX.
014100     GO TO C110-SCAN-FRIEND-LIST.
014200*
014300 C120-SHIFT-DOWN.
014400     IF  NOT WS-FRIEND-FOUND
014500         GO TO C199-REMOVE-EDGE-EX
014600     END-IF.
014700     MOVE WS-C-FOUND-IX TO WS-C-SLOT-IX.
014800 C130-SHIFT-LOOP.
014900     IF  WS-C-SLOT-IX >= SPDUSR-FRIEND-COUNT (WS-C-OWNER-ID + 1)
015000         GO TO C140-CUT-COUNT
015100     END-IF.
015200     MOVE SPDUSR-FRIEND-LIST (WS-C-OWNER-ID + 1, WS-C-SLOT-IX + 1)
015300       TO SPDUSR-FRIEND-LIST (WS-C-OWNER-ID + 1, WS-C-SLOT-IX).
015400     ADD 1 TO WS-C-SLOT-IX.
015500     GO TO C130-SHIFT-LOOP.
015600*
015700 C140-CUT-COUNT.
015800     SUBTRACT 1 FROM SPDUSR-FRIEND-COUNT (WS-C-OWNER-ID + 1).
015900 C199-REMOVE-EDGE-EX.
016000     EXIT.
