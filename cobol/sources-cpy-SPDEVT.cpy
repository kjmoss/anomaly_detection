000100* SPDEVT.CPYBK
000200* I-O FORMAT: SPDEVTR  ONE PARSED SOCIAL-NETWORK EVENT
000300*
000400*   THE BATCH LOG AND THE STREAM LOG CARRY ONE JSON-SHAPED TEXT
000500*   OBJECT PER LINE.  SPDEVP1 UNSTRINGS THE RAW LINE INTO THIS
000600*   LAYOUT.  USER-ID-2 AND AMOUNT ARE MUTUALLY EXCLUSIVE - A
000700*   "purchase" LINE CARRIES AMOUNT ONLY, A "befriend"/"unfriend"
000800*   LINE CARRIES USER-ID-2 ONLY - SO THE TWO SHARE STORAGE VIA
000900*   REDEFINES, THE WAY TFSSTPL SHARES ITS TAG AREA.
001000*
001100 05  SPDEVT-RAW-LINE                  PIC X(200).
001200*                                RAW TEXT LINE AS READ
001300 05  SPDEVT-RAW-LEN                   PIC 9(04) COMP.
001400*                                ACTUAL LENGTH OF RAW LINE
001500*
001600 05  SPDEVT-RECORD.
001700     10  SPDEVT-TYPE                  PIC X(09).
001800*                                purchase / befriend / unfriend
001900         88  SPDEVT-IS-PURCHASE           VALUE "purchase ".
002000         88  SPDEVT-IS-BEFRIEND            VALUE "befriend ".
002100         88  SPDEVT-IS-UNFRIEND            VALUE "unfriend ".
002200     10  SPDEVT-TIMESTAMP             PIC X(19).
002300*                                YYYY-MM-DD HH:MM:SS
002400     10  SPDEVT-TS-BREAKDOWN REDEFINES SPDEVT-TIMESTAMP.
002500         15  SPDEVT-TS-YEAR           PIC 9(04).
002600         15  FILLER                   PIC X(01).
002700         15  SPDEVT-TS-MONTH          PIC 9(02).
002800         15  FILLER                   PIC X(01).
002900         15  SPDEVT-TS-DAY            PIC 9(02).
003000         15  FILLER                   PIC X(01).
003100         15  SPDEVT-TS-HOUR           PIC 9(02).
003200         15  FILLER                   PIC X(01).
003300         15  SPDEVT-TS-MINUTE         PIC 9(02).
003400         15  FILLER                   PIC X(01).
003500         15  SPDEVT-TS-SECOND         PIC 9(02).
003600     10  SPDEVT-TS-SORTKEY            PIC 9(14).
003700*                                YYYYMMDDHHMMSS, FOR COMPARES
003800     10  SPDEVT-USERID-1              PIC 9(06).
003900*                                PURCHASER, OR 1ST FRIEND ID
004000     10  SPDEVT-USERID-2-OR-AMOUNT.
004100*                                RAW 10-BYTE SHARED STORAGE
004200         15  SPDEVT-USERID-2          PIC 9(06).
004300*                                2ND FRIEND ID (BEFRIEND/UNFRIEND)
004400         15  FILLER                   PIC 9(04).
004500     10  SPDEVT-AMOUNT REDEFINES SPDEVT-USERID-2-OR-AMOUNT
004600                                       PIC 9(08)V9(02).
004700*                                PURCHASE AMOUNT (purchase ONLY)
004800     10  SPDEVT-SEQNO                 PIC 9(04) COMP.
004900*                                PER-SECOND PURCHASE SEQUENCE NO
005000     10  SPDEVT-STREAM-SW             PIC X(01).
005100*                                "Y" STREAMING PASS, "N" BATCH
005200         88  SPDEVT-STREAMING             VALUE "Y".
005300         88  SPDEVT-NOT-STREAMING          VALUE "N".
005400     10  SPDEVT-PARSE-STATUS          PIC X(01).
005500         88  SPDEVT-PARSE-OKAY            VALUE "Y".
005600         88  SPDEVT-PARSE-BLANK           VALUE "B".
005700         88  SPDEVT-PARSE-BAD             VALUE "N".
005800     10  FILLER                       PIC X(10).
