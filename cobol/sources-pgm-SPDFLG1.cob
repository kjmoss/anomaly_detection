000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SPDFLG1.
000500 AUTHOR.         D BOYCE.
000600 INSTALLATION.   SYSTEMS GROUP - BATCH FRAUD DETECTION.
000700 DATE-WRITTEN.   14 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - AFTER A STREAMING BEFRIEND OR
001200*               UNFRIEND, MARK EVERY USER WHOSE SOCIAL-NETWORK
001300*               POOLED HISTORY IS NOW STALE AS NEEDING A REBUILD.
001400*               A CHANGE OF EDGE BETWEEN USER-1 AND USER-2 CAN
001500*               ONLY AFFECT A THIRD USER'S POOL IF THAT USER IS
001600*               WITHIN D-1 DEGREES OF EITHER END OF THE EDGE (ONE
001700*               HOP SHORT OF THE FULL SOCIAL-NETWORK RADIUS,
001800*               SINCE THE EDGE ITSELF SUPPLIES THE LAST HOP).
001900*               BATCH-PASS BEFRIEND/UNFRIEND NEVER CALLS THIS -
002000*               NO FLAGGING HAPPENS UNTIL THE STREAM PASS.
002100*               CALLED BY SPDEVP1.
002200*
002300*____________________________________________________________
002400* HISTORY OF MODIFICATION:
002500*==============================================================
002600* OV004R6 14/02/1991 DBOYCE  - INITIAL VERSION FOR OVERNIGHT      OV004R6 
002700*                    RUN 004 - NIGHTLY ANOMALOUS PURCHASE SWEEP   OV004R6 
002800*--------------------------------------------------------------
002900* OV048R2 09/09/1996 RHAAS   - RQ-1123 CRAWL DEPTH FOR FLAGGING   OV048R2 
003000*                    CORRECTED FROM D TO D-1 - WAS OVER-FLAGGING  OV048R2 
003100*                    USERS ONE HOP TOO FAR OUT                    OV048R2 
003200*--------------------------------------------------------------
003300* OV055Y2 08/03/1999 MPARDO  - Y2K READINESS SWEEP - NO DATE      OV055Y2 
003400*                    FIELDS IN THIS ROUTINE, REVIEWED, NO CHANGE  OV055Y2 
003500*--------------------------------------------------------------
003600* OV071R1 22/04/2003 JPATEL  - RQ-2960 ISERIES RENAME CODE-REVIEW OV071R1 
003700*                    SIGN-OFF - LOGIC UNCHANGED, COMPILE OPTIONS  OV071R1 
003800*                    REVERIFIED AGAINST THE NEW COMPILER RELEASE  OV071R1 
003900*==============================================================
004000*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005000                    UPSI-0 IS UPSI-SWITCH-0
005100                       ON STATUS IS U0-ON
005200                       OFF STATUS IS U0-OFF.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*    NO FILES - THIS ROUTINE ONLY UPDATES THE IN-MEMORY NETWORK
005700*    TABLE PASSED IN ON THE CALL.
005800*
005900***************
006000 DATA DIVISION.
006100***************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                          PIC X(24)        VALUE
006500     "** PROGRAM SPDFLG1 **".
006600*
006700 01  WK-C-COMMON.
006800     COPY SPDCOMM.
006900     COPY SPDSCR.
007000*
007100 01  WS-C-WORK-AREA.
007200     05  WS-C-CRAWL-DEGREES          PIC 9(02) COMP.
007300     05  WS-C-RESULT-SCAN-IX         PIC 9(06) COMP.
007400     05  WS-C-FLAG-USER-ID           PIC 9(06) COMP.
007500     05  WS-C-FLAG-SLOT              PIC 9(06) COMP.
007600     05  FILLER                      PIC X(10).
007700*
007800****************
007900 LINKAGE SECTION.
008000****************
008100 01  SPD-NET-TABLE-LK.
008200     COPY SPDNET.
008300 01  SPDFLG-CALL-AREA.
008400     05  SPDFLG-USER-ID-1            PIC 9(06).
008500     05  SPDFLG-USER-ID-2            PIC 9(06).
008600     05  SPDFLG-DEGREES              PIC 9(02).
008700     05  FILLER                      PIC X(08).
008800 01  SPDBFS-CALL-AREA-LK.
008900     05  SPDBFS-ORIGIN-ID            PIC 9(06).
009000     05  SPDBFS-DEGREES              PIC 9(02).
009100     05  FILLER                      PIC X(08).
009200 EJECT
009300********************************************************
009400 PROCEDURE DIVISION USING SPD-NET-TABLE-LK, SPDFLG-CALL-AREA.
009500********************************************************
009600 MAIN-MODULE.
009700     PERFORM A000-FLAG-AFFECTED-USERS
009800        THRU A099-FLAG-AFFECTED-USERS-EX.
009900     EXIT PROGRAM.
010000*
010100*-----------------------------------------------------------*
010200 A000-FLAG-AFFECTED-USERS.
010300*-----------------------------------------------------------*
010400*    A DEGREES-OF-ONE NETWORK (D=1) HAS NO ROOM FOR A D-1
010500*    CRAWL - ONLY THE TWO ENDPOINTS OF THE EDGE THEMSELVES ARE
010600*    EVER IN ANOTHER USER'S DEPTH-1 NETWORK, AND THEIR OWN POOLS
010700*    ARE HANDLED THE NEXT TIME THEY THEMSELVES ARE THE ORIGIN OF
010800*    A CRAWL, SO A ZERO-DEGREE CRAWL (JUST THE ORIGIN) IS ENOUGH
010900*    TO CATCH THEM.
011000*
011100     COMPUTE WS-C-CRAWL-DEGREES = SPDFLG-DEGREES - 1.
011200     IF  WS-C-CRAWL-DEGREES < 0
011300         MOVE 0 TO WS-C-CRAWL-DEGREES
011400     END-IF.
011500*
011600     MOVE SPDFLG-USER-ID-1 TO SPDBFS-ORIGIN-ID.
011700     MOVE WS-C-CRAWL-DEGREES TO SPDBFS-DEGREES.
011800     CALL "SPDBFS1" USING SPD-NET-TABLE-LK, SPDBFS-CALL-AREA-LK.
011900     PERFORM B100-MARK-CRAWL-RESULT
012000        THRU B199-MARK-CRAWL-RESULT-EX.
012100*
012200     MOVE SPDFLG-USER-ID-2 TO SPDBFS-ORIGIN-ID.
012300     MOVE WS-C-CRAWL-DEGREES TO SPDBFS-DEGREES.
012400     CALL "SPDBFS1" USING SPD-NET-TABLE-LK, SPDBFS-CALL-AREA-LK.
012500     PERFORM B100-MARK-CRAWL-RESULT
012600        THRU B199-MARK-CRAWL-RESULT-EX.
012700*
012800 A099-FLAG-AFFECTED-USERS-EX.
012900     EXIT.
013000*-----------------------------------------------------------*
013100 B100-MARK-CRAWL-RESULT.
013200*-----------------------------------------------------------*
013300*    SPDBFS1 LEFT ITS VISITED SET IN SPD-NET-BFS-QUEUE - SET
013400*    THE REBUILD-NEEDED BIT ON EVERY ONE OF THOSE USERS.
013500*
013600     MOVE 1 TO WS-C-RESULT-SCAN-IX.
013700 B110-MARK-LOOP.
013800     IF  WS-C-RESULT-SCAN-IX > SPD-NET-BFS-RESULT-COUNT
013900         GO TO B199-MARK-CRAWL-RESULT-EX
014000     END-IF.
014100     SET SPD-NET-BFS-IX TO WS-C-RESULT-SCAN-IX.
014200     MOVE SPD-NET-BFS-USER-ID (SPD-NET-BFS-IX)
014300                  TO WS-C-FLAG-USER-ID.
014400     MOVE WS-C-FLAG-USER-ID TO WS-C-FLAG-SLOT.
014500     ADD  1 TO WS-C-FLAG-SLOT.
014600     SET SPD-NET-IX TO WS-C-FLAG-SLOT.
014700     MOVE "Y" TO SPDUSR-REBUILD-NEEDED (SPD-NET-IX).
014800     ADD 1 TO WS-C-RESULT-SCAN-IX.
014900     GO TO B110-MARK-LOOP.
015000 B199-MARK-CRAWL-RESULT-EX.
015100     EXIT.
