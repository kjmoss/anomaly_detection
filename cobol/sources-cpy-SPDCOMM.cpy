000100* SPDCOMM.CPYBK
000200*****************************************************************
000300* COMMON WORKING STORAGE - COPIED INTO EVERY SPD PROGRAM THE SAME
000400* WAY THE OLD TRFV SUITE COPIED ASCMWS/FIL3090 INTO EVERY CALLED
000500* ROUTINE.  HOLDS THE ONE FILE-STATUS FIELD AND ITS CONDITION
000600* NAMES THAT EVERY PROGRAM TESTS AFTER AN OPEN/READ/WRITE/CLOSE.
000700*****************************************************************
000800* TAG    DATE     DEV    DESCRIPTION                            *
000900* OV004R1 14/02/91 DBOYCE - INITIAL VERSION FOR OVERNIGHT RUN 004*
001000*****************************************************************
001100 05  WK-C-FILE-STATUS                PIC X(02).
001200     88  WK-C-SUCCESSFUL                  VALUE "00".
001300     88  WK-C-END-OF-FILE                 VALUE "10".
001400     88  WK-C-RECORD-NOT-FOUND             VALUE "23".
001500     88  WK-C-DUPLICATE-KEY                VALUE "22".
001600 05  WK-C-ABEND-CODE                 PIC X(07) VALUE SPACES.
001700 05  FILLER                          PIC X(11).
