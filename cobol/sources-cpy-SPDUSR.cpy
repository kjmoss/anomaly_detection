000100* SPDUSR.CPYBK
000200*****************************************************************
000300*  FIELDS OF ONE ENTRY OF THE SOCIAL-NETWORK USER TABLE.  NESTED
000400*  UNDER THE "05 SPD-NET-USER OCCURS 5000 TIMES" GROUP IN
000500*  SPDNET.CPYBK - ONE OF THESE PER USER-ID SLOT.  HOLDS EVERYTHING
000600*  THE DETECTOR KEEPS PER USER:
000700*    - THE FRIEND LIST (UNDIRECTED, STORED BOTH WAYS)
000800*    - THE PERSONAL PURCHASE HISTORY, CAPPED AT SPDPRM-HISTSIZE
000900*    - THE SOCIAL-NETWORK POOLED PURCHASE HISTORY (STREAMING
001000*      ONLY), ALSO CAPPED, PLUS RUNNING SUM/SUM-OF-SQUARES SO
001100*      MEAN/SD ARE O(1) AT FLAG TIME
001200*    - THE LAZY REBUILD-NEEDED BIT
001300*    - SCRATCH FIELDS USED WHILE THIS SLOT IS PART OF A BFS CRAWL
001400*****************************************************************
001500* MODIFICATION HISTORY                                          *
001600*****************************************************************
001700* TAG    DATE     DEV    DESCRIPTION                            *
001800*------  -------  -----  ------------------------------------- *
001900* OV004R1 14/02/91 DBOYCE - INITIAL VERSION FOR OVERNIGHT RUN 004*
002000* OV031R1 22/07/94 LFEIN  - REQ 3391 RAISE FRIEND LIST FROM 50   *
002100*                    TO 200 ENTRIES, SOME HUB USERS OVERFLOWED   *
002200* OV048R1 09/09/96 RHAAS  - RQ-1123 HISTSIZE NOW 9(03), POOL AND *
002300*                    PERSONAL TABLES WIDENED TO 999 ENTRIES      *
002400* OV055Y2 11/03/99 MPARDO - Y2K SWEEP - TIMESTAMP FIELDS ARE     *
002500*                    ALREADY X(19) TEXT, NO PACKED DATES HERE,   *
002600*                    ADDED SPDUSR-xx-SORTKEY 9(14) COMPARE KEY   *
002650* OV071R1 22/04/03 JPATEL - RQ-2960 ISERIES RENAME CODE REVIEW   *
002660*                    SIGN-OFF - SLOT LAYOUT UNCHANGED, OCCURS    *
002670*                    TABLES REVERIFIED AGAINST THE NEW COMPILER  *
002700*****************************************************************
002800     15  SPDUSR-USER-ID               PIC 9(06).
002900     15  SPDUSR-SLOT-STATUS           PIC X(01) VALUE "N".
003000         88  SPDUSR-SLOT-ACTIVE           VALUE "Y".
003100         88  SPDUSR-SLOT-EMPTY            VALUE "N".
003200*
003300*        FRIEND LIST - UNDIRECTED, ADDED/REMOVED BOTH WAYS
003400*
003500     15  SPDUSR-FRIEND-COUNT          PIC 9(04) COMP.
003600     15  SPDUSR-FRIEND-LIST OCCURS 200 TIMES
003700                                       PIC 9(06).
003800*
003900*        PERSONAL PURCHASE HISTORY - APPEND, CAP AT HISTSIZE,
004000*        DROP OLDEST.  TIME ORDER OF ARRIVAL, NOT RE-SORTED.
004100*
004200     15  SPDUSR-PH-COUNT              PIC 9(04) COMP.
004300     15  SPDUSR-PH-ENTRY OCCURS 999 TIMES.
004400         20  SPDUSR-PH-AMOUNT         PIC 9(08)V9(02).
004500         20  SPDUSR-PH-TIMESTAMP      PIC X(19).
004600         20  SPDUSR-PH-TS-SORTKEY     PIC 9(14).
004700         20  SPDUSR-PH-SEQNO          PIC 9(04) COMP.
004800*
004900*        SOCIAL-NETWORK POOLED PURCHASE HISTORY - STREAMING ONLY.
005000*        REBUILT FROM SCRATCH BY SPDMRG1 WHEN SPDUSR-NEEDS-REBUILD
005100*        IS SET; MAINTAINED INCREMENTALLY BETWEEN REBUILDS.
005200*
005300     15  SPDUSR-POOL-COUNT            PIC 9(04) COMP.
005400     15  SPDUSR-POOL-SUM              PIC S9(11)V9(02) COMP-3.
005500     15  SPDUSR-POOL-SUMSQ            PIC S9(15)V9(04) COMP-3.
005600     15  SPDUSR-POOL-ENTRY OCCURS 999 TIMES.
005700         20  SPDUSR-POOL-AMOUNT       PIC 9(08)V9(02).
005800         20  SPDUSR-POOL-TIMESTAMP    PIC X(19).
005900         20  SPDUSR-POOL-TS-SORTKEY   PIC 9(14).
006000         20  SPDUSR-POOL-SEQNO        PIC 9(04) COMP.
006100*
006200*        A SECOND, PACKED, VIEW OF THE POOL SUM - USED BY
006300*        SPDFMT1 WHEN IT NEEDS THE RUNNING TOTAL AS A SIGNED
006400*        WHOLE/DECIMAL PAIR WITHOUT RE-EDITING THE COMP-3 ITSELF.
006500*
006600     15  SPDUSR-POOL-TOTALS-ALT REDEFINES SPDUSR-POOL-SUM.
006700         20  SPDUSR-POOL-SUM-WHOLE    PIC S9(09).
006800         20  SPDUSR-POOL-SUM-DEC      PIC 9(02).
006900*
007000     15  SPDUSR-REBUILD-NEEDED        PIC X(01) VALUE "N".
007100         88  SPDUSR-NEEDS-REBUILD         VALUE "Y".
007200         88  SPDUSR-REBUILD-CLEAN          VALUE "N".
007300*
007400*        BFS SCRATCH - VALID ONLY WHILE A CRAWL IS IN PROGRESS
007500*        (SPDBFS1 SETS/CLEARS THESE ON EVERY CALL - THEY ARE NOT
007600*        PART OF THE USER'S PERSISTENT STATE).
007700*
007800     15  SPDUSR-BFS-WORK.
007900         20  SPDUSR-BFS-VISITED       PIC X(01) VALUE "N".
008000             88  SPDUSR-BFS-WAS-VISITED   VALUE "Y".
008100         20  SPDUSR-BFS-DEGREE        PIC 9(02) COMP.
008200     15  SPDUSR-BFS-WORK-ALT REDEFINES SPDUSR-BFS-WORK.
008300         20  SPDUSR-BFS-WORK-BYTE     PIC X(03).
008400*
008500     15  FILLER                       PIC X(24).
