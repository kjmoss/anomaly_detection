000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SPDBFS1.
000500 AUTHOR.         D BOYCE.
000600 INSTALLATION.   SYSTEMS GROUP - BATCH FRAUD DETECTION.
000700 DATE-WRITTEN.   14 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - CRAWL THE SOCIAL NETWORK OUT
001200*               FROM ONE ORIGIN USER TO A GIVEN NUMBER OF DEGREES
001300*               OF SEPARATION (BREADTH-FIRST), LEAVING THE
001400*               VISITED USER-IDS IN SPD-NET-BFS-QUEUE, ENTRY 1
001500*               BEING THE ORIGIN ITSELF.  SHARED ENGINE - CALLED
001600*               BY SPDUSR1 (FULL DEPTH D, FOR A POOL REBUILD) AND
001700*               BY SPDFLG1 (DEPTH D-1, FOR REBUILD-NEEDED
001800*               FLAGGING) - THE CALLER SUPPLIES THE DEPTH.
001900*
002000*____________________________________________________________
002100* HISTORY OF MODIFICATION:
002200*==============================================================
002300* OV004R5 14/02/1991 DBOYCE  - INITIAL VERSION FOR OVERNIGHT      OV004R5 
002400*                    RUN 004 - NIGHTLY ANOMALOUS PURCHASE SWEEP   OV004R5 
002500*--------------------------------------------------------------
002600* OV048R1 09/09/1996 RHAAS   - RQ-1123 CRAWL NOW USES ITS OWN     OV048R1 
002700*                    SPD-NET-BFS-QUEUE INSTEAD OF BORROWING THE   OV048R1 
002800*                    FRIEND-LIST TABLE - SEE SPDNET.CPYBK HISTORY OV048R1 
002900*--------------------------------------------------------------
003000* OV055Y2 08/03/1999 MPARDO  - Y2K READINESS SWEEP - NO DATE      OV055Y2 
003100*                    FIELDS IN THIS ROUTINE, REVIEWED, NO CHANGE  OV055Y2 
003200*--------------------------------------------------------------
003300* OV071R1 22/04/2003 JPATEL  - RQ-2960 ISERIES RENAME CODE-REVIEW OV071R1 
003400*                    SIGN-OFF - LOGIC UNCHANGED, COMPILE OPTIONS  OV071R1 
003500*                    REVERIFIED AGAINST THE NEW COMPILER RELEASE  OV071R1 
003600*==============================================================
003700*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004600                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004700                    UPSI-0 IS UPSI-SWITCH-0
004800                       ON STATUS IS U0-ON
004900                       OFF STATUS IS U0-OFF.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*    NO FILES - CRAWLS THE IN-MEMORY NETWORK TABLE PASSED IN ON
005400*    THE CALL.
005500*
005600***************
005700 DATA DIVISION.
005800***************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM SPDBFS1 **".
006300*
006400 01  WK-C-COMMON.
006500     COPY SPDCOMM.
006600     COPY SPDSCR.
006700*
006800 01  WS-C-WORK-AREA.
006900     05  WS-C-QUEUE-SCAN-IX          PIC 9(06) COMP.
007000     05  WS-C-FRIEND-SCAN-IX         PIC 9(04) COMP.
007100     05  WS-C-CANDIDATE-ID           PIC 9(06) COMP.
007200     05  WS-C-CANDIDATE-SLOT         PIC 9(06) COMP.
007300     05  WS-C-OWNER-SLOT             PIC 9(06) COMP.
007400     05  FILLER                      PIC X(10).
007500*
007600****************
007700 LINKAGE SECTION.
007800****************
007900 01  SPD-NET-TABLE-LK.
008000     COPY SPDNET.
008100 01  SPDBFS-CALL-AREA.
008200     05  SPDBFS-ORIGIN-ID            PIC 9(06).
008300     05  SPDBFS-DEGREES              PIC 9(02).
008400     05  FILLER                      PIC X(08).
008500 EJECT
008600********************************************************
008700 PROCEDURE DIVISION USING SPD-NET-TABLE-LK, SPDBFS-CALL-AREA.
008800********************************************************
008900 MAIN-MODULE.
009000     PERFORM A000-CRAWL-NETWORK
009100        THRU A099-CRAWL-NETWORK-EX.
009200     EXIT PROGRAM.
009300*
009400*-----------------------------------------------------------*
009500 A000-CRAWL-NETWORK.
009600*-----------------------------------------------------------*
009700*    CLASSIC BFS: ENQUEUE THE ORIGIN AT DEGREE ZERO, THEN SCAN
009800*    THE QUEUE FROM THE FRONT, ENQUEUING ANY NOT-YET-VISITED
009900*    FRIEND OF EACH ENTRY BELOW THE REQUESTED DEGREE.  THE
010000*    VISITED-FLAG LIVES ON THE USER SLOT ITSELF (SPDUSR-BFS-WORK)
010100*    SO A USER CANNOT BE ENQUEUED TWICE IN ONE CRAWL.
010200*
010300     PERFORM B100-CLEAR-VISITED-FLAGS
010400        THRU B199-CLEAR-VISITED-FLAGS-EX.
010500*
010600     MOVE 1 TO SPD-NET-BFS-COUNT.
010700     MOVE 1 TO SPD-NET-BFS-RESULT-COUNT.
010800     SET SPD-NET-IX TO SPDBFS-ORIGIN-ID.
010900     SET SPD-NET-IX UP BY 1.
011000     SET SPD-NET-BFS-IX TO 1.
011100     MOVE SPDBFS-ORIGIN-ID       TO SPD-NET-BFS-USER-ID (1).
011200     MOVE 0                      TO SPD-NET-BFS-DEGREE (1).
011300     MOVE "Y"               TO SPDUSR-BFS-VISITED (SPD-NET-IX).
011400*
011500     MOVE 1 TO WS-C-QUEUE-SCAN-IX.
011600 A010-SCAN-QUEUE.
011700     IF  WS-C-QUEUE-SCAN-IX > SPD-NET-BFS-COUNT
011800         GO TO A099-CRAWL-NETWORK-EX
011900     END-IF.
012000     SET SPD-NET-BFS-IX TO WS-C-QUEUE-SCAN-IX.
012100     IF  SPD-NET-BFS-DEGREE (SPD-NET-BFS-IX) >= SPDBFS-DEGREES
012200         ADD 1 TO WS-C-QUEUE-SCAN-IX
012300         GO TO A010-SCAN-QUEUE
012400     END-IF.
012500*
012600     MOVE SPD-NET-BFS-USER-ID (SPD-NET-BFS-IX) TO WS-C-OWNER-SLOT.
012700     ADD  1 TO WS-C-OWNER-SLOT.
012800     MOVE 1 TO WS-C-FRIEND-SCAN-IX.
012900 A020-SCAN-FRIENDS.
013000     SET SPD-NET-IX TO WS-C-OWNER-SLOT.
013100     IF  WS-C-FRIEND-SCAN-IX > SPDUSR-FRIEND-COUNT (SPD-NET-IX)
013200         ADD 1 TO WS-C-QUEUE-SCAN-IX
013300         GO TO A010-SCAN-QUEUE
013400     END-IF.
013500*
013600     MOVE SPDUSR-FRIEND-LIST (SPD-NET-IX, WS-C-FRIEND-SCAN-IX)
013700         TO WS-C-CANDIDATE-ID.
013800     MOVE WS-C-CANDIDATE-ID TO WS-C-CANDIDATE-SLOT.
013900     ADD  1 TO WS-C-CANDIDATE-SLOT.
014000     SET SPD-NET-IX2 TO WS-C-CANDIDATE-SLOT.
014100     IF  SPDUSR-BFS-WAS-VISITED (SPD-NET-IX2)
014200         ADD 1 TO WS-C-FRIEND-SCAN-IX
014300         GO TO A020-SCAN-FRIENDS
014400     END-IF.
014500*
014600     MOVE "Y" TO SPDUSR-BFS-VISITED (SPD-NET-IX2).
014700     ADD  1 TO SPD-NET-BFS-COUNT.
014800     ADD  1 TO SPD-NET-BFS-RESULT-COUNT.
014900     SET SPD-NET-BFS-IX TO SPD-NET-BFS-COUNT.
015000     MOVE WS-C-CANDIDATE-ID
015100                  TO SPD-NET-BFS-USER-ID (SPD-NET-BFS-IX).
015200     SET SPD-NET-BFS-IX TO WS-C-QUEUE-SCAN-IX.
015300     COMPUTE SPD-NET-BFS-DEGREE (SPD-NET-BFS-COUNT) =
015400         SPD-NET-BFS-DEGREE (SPD-NET-BFS-IX) + 1.
015500*
015600     ADD 1 TO WS-C-FRIEND-SCAN-IX.
015700     GO TO A020-SCAN-FRIENDS.
015800*
015900 A099-CRAWL-NETWORK-EX.
016000     EXIT.
016100*-----------------------------------------------------------*
016200 B100-CLEAR-VISITED-FLAGS.
016300*-----------------------------------------------------------*
016400*    ONLY SLOTS IN ACTIVE USE NEED CLEARING - AN EMPTY SLOT WAS
016500*    NEVER SET IN A PRIOR CRAWL SINCE IT HAS NO FRIENDS TO SCAN.
016600*
016700     SET SPD-NET-IX TO 1.
016800 B110-CLEAR-LOOP.
016900     IF  SPD-NET-IX > SPD-NET-SLOT-COUNT
017000         GO TO B199-CLEAR-VISITED-FLAGS-EX
017100     END-IF.
017200     MOVE "N" TO SPDUSR-BFS-VISITED (SPD-NET-IX).
017300     SET SPD-NET-IX UP BY 1.
017400     GO TO B110-CLEAR-LOOP.
017500 B199-CLEAR-VISITED-FLAGS-EX.
017600     EXIT.
