000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SPDEVP1.
000500 AUTHOR.         D BOYCE.
000600 INSTALLATION.   SYSTEMS GROUP - BATCH FRAUD DETECTION.
000700 DATE-WRITTEN.   14 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - PARSE ONE JSON-SHAPED LOG LINE
001200*               INTO AN EVENT RECORD AND DISPATCH IT TO THE
001300*               RIGHT HANDLER.  A BLANK LINE IS SILENTLY
001400*               SKIPPED; A NON-BLANK LINE THAT DOES NOT CARRY A
001500*               RECOGNIZABLE "type" KEY IS A FATAL INPUT ERROR
001600*               (GO TO Y900-ABNORMAL-TERMINATION) - THIS
001700*               ROUTINE DOES NOT TRY TO GUESS AT BAD DATA.
001800*               FIELDS ARE LOCATED BY SEARCHING FOR THEIR JSON
001900*               KEY LITERAL ANYWHERE IN THE LINE RATHER THAN BY
002000*               A FIXED TOKEN POSITION, SO KEY ORDER IN THE
002100*               SOURCE JSON DOES NOT MATTER.  CALLED BY SPDDET1
002200*               ONCE PER BATCH-LOG OR STREAM-LOG LINE.
002300*
002400*____________________________________________________________
002500* HISTORY OF MODIFICATION:
002600*==============================================================
002700* OV004R9 14/02/1991 DBOYCE  - INITIAL VERSION FOR OVERNIGHT      OV004R9 
002800*                    RUN 004 - NIGHTLY ANOMALOUS PURCHASE SWEEP   OV004R9 
002900*--------------------------------------------------------------
003000* OV019R3 30/06/1993 DBOYCE  - RQ-0871 A DUPLICATE BEFRIEND OR A  OV019R3 
003100*                    NO-OP UNFRIEND WAS STILL BEING FLAGGED -     OV019R3 
003200*                    ADDED THE FRIENDSHIP-STATUS PRE-CHECK SO     OV019R3 
003300*                    FLAGGING ONLY HAPPENS WHEN THE EDGE ACTUALLY OV019R3 
003400*                    CHANGES                                      OV019R3 
003500*--------------------------------------------------------------
003600* OV048R4 09/09/1996 RHAAS   - RQ-1123 KEY-LITERAL SEARCH REPLACESOV048R4 
003700*                    THE OLD FIXED-POSITION TOKEN SCAN - THE      OV048R4 
003800*                    OLD SCHEME BROKE WHEN THE INPUT GENERATOR    OV048R4 
003900*                    CHANGED KEY ORDER                            OV048R4 
004000*--------------------------------------------------------------
004100* OV055Y2 08/03/1999 MPARDO  - Y2K READINESS SWEEP - TIMESTAMP IS OV055Y2 
004200*                    DECOMPOSED INTO A 14-DIGIT SORTKEY, CENTURY  OV055Y2 
004300*                    TAKEN FROM THE FULL 4-DIGIT YEAR IN THE      OV055Y2 
004400*                    SOURCE TEXT, NO 2-DIGIT YEAR ANYWHERE HERE   OV055Y2 
004500*--------------------------------------------------------------
004600* OV078R1 11/09/2008 TNGUYEN  - RQ-3410 DECADE-PLUS RETENTION     OV078R1 
004700*                    AUDIT REVIEW OF SEQUENCE / PARAMETER         OV078R1 
004800*                    HANDLING FOR SOX COMPLIANCE - NO CHANGE      OV078R1 
004900*                    REQUIRED, SIGNED OFF                         OV078R1 
005000*==============================================================
005100*
005200 EJECT
005300**********************
005400 ENVIRONMENT DIVISION.
005500**********************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-AS400.
005800 OBJECT-COMPUTER.  IBM-AS400.
005900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006000                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA
006100                    UPSI-0 IS UPSI-SWITCH-0
006200                       ON STATUS IS U0-ON
006300                       OFF STATUS IS U0-OFF.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*    NO FILES - SPDDET1 OWNS ALL THREE FILES AND SUPPLIES ONE
006800*    RAW LINE PER CALL.
006900*
007000***************
007100 DATA DIVISION.
007200***************
007300 WORKING-STORAGE SECTION.
007400*************************
007500 01  FILLER                          PIC X(24)        VALUE
007600     "** PROGRAM SPDEVP1 **".
007700*
007800 01  WK-C-COMMON.
007900     COPY SPDCOMM.
008000*
008100 01  WS-C-WORK-AREA.
008200*
008300*        GENERAL-PURPOSE KEY-SEARCH SCRATCH, RE-USED FOR EVERY
008400*        FIELD THIS ROUTINE LOOKS FOR IN THE RAW LINE.
008500*
008600     05  WS-C-KEY-MARKER             PIC X(14).
008700     05  WS-C-KEY-FOUND-CT           PIC 9(04) COMP.
008800     05  WS-C-BEFORE-KEY             PIC X(200).
008900     05  WS-C-AFTER-KEY              PIC X(200).
009000     05  WS-C-FIELD-TEXT             PIC X(40).
009100     05  WS-C-FIELD-FOUND-SW         PIC X(01).
009200         88  WS-C-FIELD-WAS-FOUND        VALUE "Y".
009300*
009400*        MANUAL DIGIT-STRING-TO-NUMERIC CONVERSION WORK (THIS
009500*        COMPILER PRE-DATES THE NUMVAL LIBRARY FUNCTION).
009600*
009700     05  WS-C-CONV-LEN                PIC 9(02) COMP.
009800     05  WS-C-CONV-IX                 PIC 9(02) COMP.
009900     05  WS-C-CONV-RESULT             PIC S9(09) COMP-3.
010000     05  WS-C-ONE-CHAR                PIC X(01).
010100     05  WS-C-ONE-DIGIT REDEFINES WS-C-ONE-CHAR
010200                                      PIC 9(01).
010300     05  WS-C-DECIMAL-PT-POS          PIC 9(02) COMP.
010400     05  WS-C-WHOLE-TEXT              PIC X(20).
010500     05  WS-C-DEC-TEXT                PIC X(04).
010600     05  WS-C-WHOLE-NUM                PIC S9(09) COMP-3.
010700     05  WS-C-DEC-NUM                  PIC S9(04) COMP-3.
010800*
010900*        FRIENDSHIP-CHANGE PRE-CHECK (BORROWED FROM SPDBEF1'S
011000*        OWN B100 - DUPLICATED HERE SINCE THIS ROUTINE MUST
011100*        KNOW THE ANSWER *BEFORE* CALLING SPDBEF1/SPDUNF1 SO IT
011200*        KNOWS WHETHER TO FLAG).
011300*
011400     05  WS-C-ALREADY-FRIENDS-SW      PIC X(01).
011500         88  WS-C-ALREADY-FRIENDS         VALUE "Y".
011600     05  WS-C-FRIEND-SCAN-IX          PIC 9(04) COMP.
011700     05  WS-C-CHECK-SLOT              PIC 9(06) COMP.
011800     05  FILLER                       PIC X(10).
011900*
012000****************
012100 LINKAGE SECTION.
012200****************
012300 01  SPD-NET-TABLE-LK.
012400     COPY SPDNET.
012500 01  SPDSEQ-STATE-LK.
012600     05  SPDSEQ-HIGH-TS-SORTKEY      PIC 9(14) COMP-3.
012700     05  SPDSEQ-CURRENT-SEQNO        PIC 9(04) COMP.
012800     05  FILLER                      PIC X(08).
012900 01  SPDEVT-AREA-LK.
013000     COPY SPDEVT.
013100 01  SPDEVP-PARM-LK.
013200     05  SPDEVP-DEGREES              PIC 9(02).
013300     05  SPDEVP-HISTSIZE             PIC 9(03).
013400     05  FILLER                      PIC X(08).
013500 01  SPDEVP-RESULT-LK.
013600     05  SPDEVP-FLAGGED-SW           PIC X(01).
013700         88  SPDEVP-FLAGGED              VALUE "Y".
013800         88  SPDEVP-NOT-FLAGGED           VALUE "N".
013900     05  FILLER                      PIC X(08).
014000 01  SPDOUT-AREA-LK.
014100     COPY SPDOUT.
014200*
014300*        SUB-CALL LINKAGE AREAS - LOCAL TO THIS ROUTINE, BUILT
014400*        FRESH ON EVERY CALL OUT TO THE OTHER SMALL ROUTINES.
014500*
014600 01  SPDSEQ-CALL-AREA-LK.
014700     05  SPDSEQ-EVENT-TS-SORTKEY     PIC 9(14).
014800     05  SPDSEQ-ASSIGNED-SEQNO       PIC 9(04).
014900     05  FILLER                      PIC X(08).
015000 01  SPDNET-CALL-AREA-LK.
015100     05  SPDNET-USER-ID              PIC 9(06).
015200     05  SPDNET-HISTSIZE             PIC 9(03).
015300     05  SPDNET-AMOUNT               PIC 9(08)V9(02).
015400     05  SPDNET-TIMESTAMP            PIC X(19).
015500     05  SPDNET-TS-SORTKEY           PIC 9(14).
015600     05  SPDNET-SEQNO                PIC 9(04).
015700     05  FILLER                      PIC X(08).
015800 01  SPDUSR-CALL-AREA-LK.
015900     05  SPDUSR-CHECK-USER-ID        PIC 9(06).
016000     05  SPDUSR-CHECK-DEGREES        PIC 9(02).
016100     05  SPDUSR-CHECK-HISTSIZE       PIC 9(03).
016200     05  SPDUSR-CHECK-PRICE          PIC S9(08)V9(04) COMP-3.
016300     05  SPDUSR-CHECK-OUTLIER-SW     PIC X(01).
016400         88  SPDUSR-IS-OUTLIER           VALUE "Y".
016500     05  SPDUSR-CHECK-MEAN-OUT       PIC S9(08)V9(04) COMP-3.
016600     05  SPDUSR-CHECK-SD-OUT         PIC S9(08)V9(04) COMP-3.
016700     05  FILLER                      PIC X(08).
016800 01  SPDBEF-CALL-AREA-LK.
016900     05  SPDBEF-USER-ID-1            PIC 9(06).
017000     05  SPDBEF-USER-ID-2            PIC 9(06).
017100     05  FILLER                      PIC X(08).
017200 01  SPDUNF-CALL-AREA-LK.
017300     05  SPDUNF-USER-ID-1            PIC 9(06).
017400     05  SPDUNF-USER-ID-2            PIC 9(06).
017500     05  FILLER                      PIC X(08).
017600 01  SPDFLG-CALL-AREA-LK.
017700     05  SPDFLG-USER-ID-1            PIC 9(06).
017800     05  SPDFLG-USER-ID-2            PIC 9(06).
017900     05  SPDFLG-DEGREES              PIC 9(02).
018000     05  FILLER                      PIC X(08).
018100 01  SPDFMT-CALL-AREA-LK.
018200     05  SPDFMT-TIMESTAMP            PIC X(19).
018300     05  SPDFMT-USERID               PIC 9(06).
018400     05  SPDFMT-AMOUNT-IN            PIC S9(08)V9(04) COMP-3.
018500     05  SPDFMT-MEAN-IN              PIC S9(08)V9(04) COMP-3.
018600     05  SPDFMT-SD-IN                PIC S9(08)V9(04) COMP-3.
018700     05  FILLER                      PIC X(08).
018800 EJECT
018900*********************************************************
019000 PROCEDURE DIVISION USING SPD-NET-TABLE-LK, SPDSEQ-STATE-LK,
019100     SPDEVT-AREA-LK, SPDEVP-PARM-LK, SPDEVP-RESULT-LK,
019200     SPDOUT-AREA-LK.
019300*********************************************************
019400 MAIN-MODULE.
019500     PERFORM A000-PROCESS-EVENT-LINE
019600        THRU A099-PROCESS-EVENT-LINE-EX.
019700     EXIT PROGRAM.
019800*
019900*-----------------------------------------------------------*
020000 A000-PROCESS-EVENT-LINE.
020100*-----------------------------------------------------------*
020200     MOVE "N" TO SPDEVP-FLAGGED-SW.
020300     MOVE SPACES TO SPDEVT-RECORD.
020400*
020500     IF  SPDEVT-RAW-LINE = SPACES
020600         MOVE "B" TO SPDEVT-PARSE-STATUS
020700         GO TO A099-PROCESS-EVENT-LINE-EX
020800     END-IF.
020900*
021000     PERFORM B000-EXTRACT-EVENT-TYPE
021100        THRU B099-EXTRACT-EVENT-TYPE-EX.
021200     IF  NOT WS-C-FIELD-WAS-FOUND
021300         GO TO Y900-ABNORMAL-TERMINATION
021400     END-IF.
021500*
021600     IF  NOT SPDEVT-IS-PURCHASE
021700     AND NOT SPDEVT-IS-BEFRIEND
021800     AND NOT SPDEVT-IS-UNFRIEND
021900         GO TO Y900-ABNORMAL-TERMINATION
022000     END-IF.
022100*
022200     PERFORM C000-EXTRACT-TIMESTAMP
022300        THRU C099-EXTRACT-TIMESTAMP-EX.
022400     IF  NOT WS-C-FIELD-WAS-FOUND
022500         GO TO Y900-ABNORMAL-TERMINATION
022600     END-IF.
022700*
022800     IF  SPDEVT-IS-PURCHASE
022900         PERFORM D100-EXTRACT-PURCHASE-FIELDS
023000            THRU D199-EXTRACT-PURCHASE-FIELDS-EX
023100         IF  NOT WS-C-FIELD-WAS-FOUND
023200             GO TO Y900-ABNORMAL-TERMINATION
023300         END-IF
023400         PERFORM E100-DISPATCH-PURCHASE
023500            THRU E199-DISPATCH-PURCHASE-EX
023600     ELSE
023700         PERFORM D200-EXTRACT-FRIEND-FIELDS
023800            THRU D299-EXTRACT-FRIEND-FIELDS-EX
023900         IF  NOT WS-C-FIELD-WAS-FOUND
024000             GO TO Y900-ABNORMAL-TERMINATION
024100         END-IF
024200         PERFORM F100-DISPATCH-FRIEND-CHANGE
024300            THRU F199-DISPATCH-FRIEND-CHANGE-EX
024400     END-IF.
024500*
024600     MOVE "Y" TO SPDEVT-PARSE-STATUS.
024700 A099-PROCESS-EVENT-LINE-EX.
024800     EXIT.
024900*
025000 Y900-ABNORMAL-TERMINATION.
025100     MOVE "N" TO SPDEVT-PARSE-STATUS.
025200     DISPLAY "SPDEVP1 - MALFORMED EVENT LINE - ABEND".
025300     DISPLAY "LINE TEXT: " SPDEVT-RAW-LINE.
025400     MOVE "SPDEVP1" TO WK-C-ABEND-CODE.
025500     EXIT PROGRAM.
025600 EJECT
025700*-----------------------------------------------------------*
025800 B000-EXTRACT-EVENT-TYPE.
025900*-----------------------------------------------------------*
026000     MOVE '"type":"'      TO WS-C-KEY-MARKER.
026100     PERFORM G100-EXTRACT-STRING-VALUE
026200        THRU G199-EXTRACT-STRING-VALUE-EX.
026300     IF  WS-C-FIELD-WAS-FOUND
026400         MOVE WS-C-FIELD-TEXT TO SPDEVT-TYPE
026500     END-IF.
026600 B099-EXTRACT-EVENT-TYPE-EX.
026700     EXIT.
026800*-----------------------------------------------------------*
026900 C000-EXTRACT-TIMESTAMP.
027000*-----------------------------------------------------------*
027100     MOVE '"timestamp":"' TO WS-C-KEY-MARKER.
027200     PERFORM G100-EXTRACT-STRING-VALUE
027300        THRU G199-EXTRACT-STRING-VALUE-EX.
027400     IF  NOT WS-C-FIELD-WAS-FOUND
027500         GO TO C099-EXTRACT-TIMESTAMP-EX
027600     END-IF.
027700     MOVE WS-C-FIELD-TEXT (1:19) TO SPDEVT-TIMESTAMP.
027800     STRING SPDEVT-TS-YEAR   SPDEVT-TS-MONTH  SPDEVT-TS-DAY
027900            SPDEVT-TS-HOUR   SPDEVT-TS-MINUTE SPDEVT-TS-SECOND
028000            DELIMITED BY SIZE INTO SPDEVT-TS-SORTKEY.
028100 C099-EXTRACT-TIMESTAMP-EX.
028200     EXIT.
028300*-----------------------------------------------------------*
028400 D100-EXTRACT-PURCHASE-FIELDS.
028500*-----------------------------------------------------------*
028600     MOVE '"id":'         TO WS-C-KEY-MARKER.
028700     PERFORM H100-EXTRACT-NUMERIC-VALUE
028800        THRU H199-EXTRACT-NUMERIC-VALUE-EX.
028900     IF  NOT WS-C-FIELD-WAS-FOUND
029000         GO TO D199-EXTRACT-PURCHASE-FIELDS-EX
029100     END-IF.
029200     MOVE WS-C-CONV-RESULT TO SPDEVT-USERID-1.
029300*
029400     MOVE '"amount":'     TO WS-C-KEY-MARKER.
029500     PERFORM J100-EXTRACT-DECIMAL-VALUE
029600        THRU J199-EXTRACT-DECIMAL-VALUE-EX.
029700 D199-EXTRACT-PURCHASE-FIELDS-EX.
029800     EXIT.
029900*-----------------------------------------------------------*
030000 D200-EXTRACT-FRIEND-FIELDS.
030100*-----------------------------------------------------------*
030200     MOVE '"id1":'        TO WS-C-KEY-MARKER.
030300     PERFORM H100-EXTRACT-NUMERIC-VALUE
030400        THRU H199-EXTRACT-NUMERIC-VALUE-EX.
030500     IF  NOT WS-C-FIELD-WAS-FOUND
030600         GO TO D299-EXTRACT-FRIEND-FIELDS-EX
030700     END-IF.
030800     MOVE WS-C-CONV-RESULT TO SPDEVT-USERID-1.
030900*
031000     MOVE '"id2":'        TO WS-C-KEY-MARKER.
031100     PERFORM H100-EXTRACT-NUMERIC-VALUE
031200        THRU H199-EXTRACT-NUMERIC-VALUE-EX.
031300     IF  NOT WS-C-FIELD-WAS-FOUND
031400         GO TO D299-EXTRACT-FRIEND-FIELDS-EX
031500     END-IF.
031600     MOVE WS-C-CONV-RESULT TO SPDEVT-USERID-2.
031700 D299-EXTRACT-FRIEND-FIELDS-EX.
031800     EXIT.
031900 EJECT
032000*-----------------------------------------------------------*
032100 E100-DISPATCH-PURCHASE.
032200*-----------------------------------------------------------*
032300*    SEQUENCE NUMBER FIRST (ONLY PURCHASES CONSULT IT), THEN
032400*    PERSONAL HISTORY, THEN - STREAMING ONLY - POOLED HISTORY
032500*    MAINTENANCE AND THE OUTLIER TEST.
032600*
032700     MOVE SPDEVT-TS-SORTKEY TO SPDSEQ-EVENT-TS-SORTKEY.
032800     CALL "SPDSEQ1" USING SPDSEQ-STATE-LK, SPDSEQ-CALL-AREA-LK.
032900     MOVE SPDSEQ-ASSIGNED-SEQNO TO SPDEVT-SEQNO.
033000*
033100     MOVE SPDEVT-USERID-1   TO SPDNET-USER-ID.
033200     MOVE SPDEVP-HISTSIZE   TO SPDNET-HISTSIZE.
033300     MOVE SPDEVT-AMOUNT     TO SPDNET-AMOUNT.
033400     MOVE SPDEVT-TIMESTAMP  TO SPDNET-TIMESTAMP.
033500     MOVE SPDEVT-TS-SORTKEY TO SPDNET-TS-SORTKEY.
033600     MOVE SPDEVT-SEQNO      TO SPDNET-SEQNO.
033700     CALL "SPDNET1" USING SPD-NET-TABLE-LK, SPDNET-CALL-AREA-LK.
033800*
033900     IF  NOT SPDEVT-STREAMING
034000         GO TO E199-DISPATCH-PURCHASE-EX
034100     END-IF.
034200*
034300     MOVE SPDEVT-USERID-1  TO SPDUSR-CHECK-USER-ID.
034400     MOVE SPDEVP-DEGREES   TO SPDUSR-CHECK-DEGREES.
034500     MOVE SPDEVP-HISTSIZE  TO SPDUSR-CHECK-HISTSIZE.
034600     MOVE SPDEVT-AMOUNT    TO SPDUSR-CHECK-PRICE.
034700     CALL "SPDUSR1" USING SPD-NET-TABLE-LK, SPDUSR-CALL-AREA-LK.
034800*
034900     IF  NOT SPDUSR-IS-OUTLIER
035000         GO TO E199-DISPATCH-PURCHASE-EX
035100     END-IF.
035200*
035300     MOVE SPDEVT-TIMESTAMP        TO SPDFMT-TIMESTAMP.
035400     MOVE SPDEVT-USERID-1         TO SPDFMT-USERID.
035500     MOVE SPDUSR-CHECK-PRICE      TO SPDFMT-AMOUNT-IN.
035600     MOVE SPDUSR-CHECK-MEAN-OUT   TO SPDFMT-MEAN-IN.
035700     MOVE SPDUSR-CHECK-SD-OUT     TO SPDFMT-SD-IN.
035800     CALL "SPDFMT1" USING SPDFMT-CALL-AREA-LK, SPDOUT-AREA-LK.
035900     MOVE "Y" TO SPDEVP-FLAGGED-SW.
036000 E199-DISPATCH-PURCHASE-EX.
036100     EXIT.
036200*-----------------------------------------------------------*
036300 F100-DISPATCH-FRIEND-CHANGE.
036400*-----------------------------------------------------------*
036500*    A SELF-FRIEND REQUEST (ID1 = ID2) IS NEVER A REAL CHANGE -
036600*    SPDBEF1 ALREADY GUARDS AGAINST IT, BUT THE FLAG-DECISION
036700*    HERE NEEDS THE SAME GUARD SO A SELF-REQUEST NEVER FLAGS.
036800*
036900     MOVE "N" TO WS-C-ALREADY-FRIENDS-SW.
037000     IF  SPDEVT-USERID-1 NOT = SPDEVT-USERID-2
037100         PERFORM K100-CHECK-FRIENDSHIP-STATUS
037200            THRU K199-CHECK-FRIENDSHIP-STATUS-EX
037300     END-IF.
037400*
037500     IF  SPDEVT-IS-BEFRIEND
037600         IF  SPDEVT-USERID-1 = SPDEVT-USERID-2
037700         OR  WS-C-ALREADY-FRIENDS
037800             GO TO F199-DISPATCH-FRIEND-CHANGE-EX
037900         END-IF
038000     ELSE
038100         IF  SPDEVT-USERID-1 = SPDEVT-USERID-2
038200         OR  NOT WS-C-ALREADY-FRIENDS
038300             GO TO F199-DISPATCH-FRIEND-CHANGE-EX
038400         END-IF
038500     END-IF.
038600*
038700     IF  SPDEVT-STREAMING
038800         MOVE SPDEVT-USERID-1 TO SPDFLG-USER-ID-1
038900         MOVE SPDEVT-USERID-2 TO SPDFLG-USER-ID-2
039000         MOVE SPDEVP-DEGREES  TO SPDFLG-DEGREES
039100         CALL "SPDFLG1" USING SPD-NET-TABLE-LK,
039200             SPDFLG-CALL-AREA-LK
039300     END-IF.
039400*
039500     IF  SPDEVT-IS-BEFRIEND
039600         MOVE SPDEVT-USERID-1 TO SPDBEF-USER-ID-1
039700         MOVE SPDEVT-USERID-2 TO SPDBEF-USER-ID-2
039800         CALL "SPDBEF1" USING SPD-NET-TABLE-LK,
039900             SPDBEF-CALL-AREA-LK
040000     ELSE
040100         MOVE SPDEVT-USERID-1 TO SPDUNF-USER-ID-1
040200         MOVE SPDEVT-USERID-2 TO SPDUNF-USER-ID-2
040300         CALL "SPDUNF1" USING SPD-NET-TABLE-LK,
040400             SPDUNF-CALL-AREA-LK
040500     END-IF.
040600 F199-DISPATCH-FRIEND-CHANGE-EX.
040700     EXIT.
040800*-----------------------------------------------------------*
040900 K100-CHECK-FRIENDSHIP-STATUS.
041000*-----------------------------------------------------------*
041100*    A SLOT THAT DOES NOT YET EXIST HAS NO FRIENDS - NEITHER
041200*    SIDE CAN ALREADY BE FRIENDS WITH ANYONE UNTIL ITS SLOT IS
041300*    CREATED (BY A BEFRIEND OR A PURCHASE).
041400*
041500     MOVE SPDEVT-USERID-1 TO WS-C-CHECK-SLOT.
041600     ADD  1 TO WS-C-CHECK-SLOT.
041700     IF  WS-C-CHECK-SLOT > SPD-NET-SLOT-COUNT
041800         GO TO K199-CHECK-FRIENDSHIP-STATUS-EX
041900     END-IF.
042000     IF  SPDEVT-USERID-2 + 1 > SPD-NET-SLOT-COUNT
042100         GO TO K199-CHECK-FRIENDSHIP-STATUS-EX
042200     END-IF.
042300*
042400     SET SPD-NET-IX TO WS-C-CHECK-SLOT.
042500     MOVE 1 TO WS-C-FRIEND-SCAN-IX.
042600 K110-SCAN-LOOP.
042700     IF  WS-C-FRIEND-SCAN-IX > SPDUSR-FRIEND-COUNT (SPD-NET-IX)
042800         GO TO K199-CHECK-FRIENDSHIP-STATUS-EX
042900     END-IF.
043000     IF  SPDUSR-FRIEND-LIST (SPD-NET-IX, WS-C-FRIEND-SCAN-IX)
043100             = SPDEVT-USERID-2
043200         MOVE "Y" TO WS-C-ALREADY-FRIENDS-SW
043300         GO TO K199-CHECK-FRIENDSHIP-STATUS-EX
043400     END-IF.
043500     ADD 1 TO WS-C-FRIEND-SCAN-IX.
043600     GO TO K110-SCAN-LOOP.
043700 K199-CHECK-FRIENDSHIP-STATUS-EX.
043800     EXIT.
043900 EJECT
044000*-----------------------------------------------------------*
044100 G100-EXTRACT-STRING-VALUE.
044200*-----------------------------------------------------------*
044300*    LOCATE WS-C-KEY-MARKER IN THE RAW LINE, THEN TAKE
044400*    EVERYTHING UP TO THE NEXT QUOTE AS THE STRING VALUE.
044500*
044600     MOVE 0 TO WS-C-KEY-FOUND-CT.
044700     MOVE "N" TO WS-C-FIELD-FOUND-SW.
044800     MOVE SPACES TO WS-C-FIELD-TEXT.
044900     INSPECT SPDEVT-RAW-LINE TALLYING WS-C-KEY-FOUND-CT
045000         FOR ALL WS-C-KEY-MARKER.
045100     IF  WS-C-KEY-FOUND-CT = 0
045200         GO TO G199-EXTRACT-STRING-VALUE-EX
045300     END-IF.
045400*
045500     MOVE SPACES TO WS-C-BEFORE-KEY WS-C-AFTER-KEY.
045600     UNSTRING SPDEVT-RAW-LINE DELIMITED BY WS-C-KEY-MARKER
045700         INTO WS-C-BEFORE-KEY, WS-C-AFTER-KEY.
045800     UNSTRING WS-C-AFTER-KEY DELIMITED BY '"'
045900         INTO WS-C-FIELD-TEXT.
046000     MOVE "Y" TO WS-C-FIELD-FOUND-SW.
046100 G199-EXTRACT-STRING-VALUE-EX.
046200     EXIT.
046300*-----------------------------------------------------------*
046400 H100-EXTRACT-NUMERIC-VALUE.
046500*-----------------------------------------------------------*
046600*    LOCATE WS-C-KEY-MARKER, TAKE EVERYTHING UP TO THE NEXT
046700*    COMMA OR CLOSING BRACE AS THE UNQUOTED NUMBER, THEN
046800*    CONVERT IT DIGIT BY DIGIT - NO NUMVAL, THIS COMPILER
046900*    PRE-DATES IT.
047000*
047100     MOVE 0 TO WS-C-KEY-FOUND-CT.
047200     MOVE "N" TO WS-C-FIELD-FOUND-SW.
047300     MOVE 0 TO WS-C-CONV-RESULT.
047400     INSPECT SPDEVT-RAW-LINE TALLYING WS-C-KEY-FOUND-CT
047500         FOR ALL WS-C-KEY-MARKER.
047600     IF  WS-C-KEY-FOUND-CT = 0
047700         GO TO H199-EXTRACT-NUMERIC-VALUE-EX
047800     END-IF.
047900*
048000     MOVE SPACES TO WS-C-BEFORE-KEY WS-C-AFTER-KEY.
048100     UNSTRING SPDEVT-RAW-LINE DELIMITED BY WS-C-KEY-MARKER
048200         INTO WS-C-BEFORE-KEY, WS-C-AFTER-KEY.
048300     MOVE SPACES TO WS-C-FIELD-TEXT.
048400     UNSTRING WS-C-AFTER-KEY DELIMITED BY "," OR "}"
048500         INTO WS-C-FIELD-TEXT.
048600*
048700     MOVE 0 TO WS-C-CONV-LEN.
048800     INSPECT WS-C-FIELD-TEXT TALLYING WS-C-CONV-LEN
048900         FOR CHARACTERS BEFORE INITIAL SPACE.
049000     IF  WS-C-CONV-LEN = 0
049100         GO TO H199-EXTRACT-NUMERIC-VALUE-EX
049200     END-IF.
049300*
049400     MOVE 1 TO WS-C-CONV-IX.
049500 H110-DIGIT-LOOP.
049600     IF  WS-C-CONV-IX > WS-C-CONV-LEN
049700         MOVE "Y" TO WS-C-FIELD-FOUND-SW
049800         GO TO H199-EXTRACT-NUMERIC-VALUE-EX
049900     END-IF.
050000     MOVE WS-C-FIELD-TEXT (WS-C-CONV-IX:1) TO WS-C-ONE-CHAR.
050100     IF  WS-C-ONE-CHAR NOT NUMERIC
050200         MOVE 0 TO WS-C-CONV-RESULT
050300         GO TO H199-EXTRACT-NUMERIC-VALUE-EX
050400     END-IF.
050500     MULTIPLY 10 BY WS-C-CONV-RESULT.
050600     ADD  WS-C-ONE-DIGIT TO WS-C-CONV-RESULT.
050700     ADD  1 TO WS-C-CONV-IX.
050800     GO TO H110-DIGIT-LOOP.
050900 H199-EXTRACT-NUMERIC-VALUE-EX.
051000     EXIT.
051100*-----------------------------------------------------------*
051200 J100-EXTRACT-DECIMAL-VALUE.
051300*-----------------------------------------------------------*
051400*    SAME KEY-SEARCH AS H100, BUT THE VALUE MAY CARRY A DECIMAL
051500*    POINT (A PURCHASE AMOUNT) - SPLIT ON "." AND CONVERT THE
051600*    WHOLE AND DECIMAL PARTS SEPARATELY, THEN RECOMBINE INTO
051700*    SPDEVT-AMOUNT.  ONLY THE FIRST TWO DECIMAL DIGITS ARE KEPT
051800*    (TRUNCATED), THE SAME AS THE OUTPUT-SIDE RULE IN SPDFMT1.
051900*
052000     MOVE 0 TO WS-C-KEY-FOUND-CT.
052100     MOVE "N" TO WS-C-FIELD-FOUND-SW.
052200     MOVE 0 TO SPDEVT-AMOUNT.
052300     INSPECT SPDEVT-RAW-LINE TALLYING WS-C-KEY-FOUND-CT
052400         FOR ALL WS-C-KEY-MARKER.
052500     IF  WS-C-KEY-FOUND-CT = 0
052600         GO TO J199-EXTRACT-DECIMAL-VALUE-EX
052700     END-IF.
052800*
052900     MOVE SPACES TO WS-C-BEFORE-KEY WS-C-AFTER-KEY.
053000     UNSTRING SPDEVT-RAW-LINE DELIMITED BY WS-C-KEY-MARKER
053100         INTO WS-C-BEFORE-KEY, WS-C-AFTER-KEY.
053200     MOVE SPACES TO WS-C-FIELD-TEXT.
053300     UNSTRING WS-C-AFTER-KEY DELIMITED BY "," OR "}"
053400         INTO WS-C-FIELD-TEXT.
053500*
053600     MOVE SPACES TO WS-C-WHOLE-TEXT WS-C-DEC-TEXT.
053700     UNSTRING WS-C-FIELD-TEXT DELIMITED BY "."
053800         INTO WS-C-WHOLE-TEXT, WS-C-DEC-TEXT.
053900*
054000     MOVE WS-C-WHOLE-TEXT TO WS-C-FIELD-TEXT.
054100     PERFORM H100-EXTRACT-NUMERIC-VALUE-INLINE
054200        THRU H100-EXTRACT-NUMERIC-VALUE-INLINE-EX.
054300     MOVE WS-C-CONV-RESULT TO WS-C-WHOLE-NUM.
054400*
054500     MOVE WS-C-DEC-TEXT (1:2) TO WS-C-FIELD-TEXT (1:2).
054600     MOVE SPACES TO WS-C-FIELD-TEXT (3:38).
054700     IF  WS-C-FIELD-TEXT (1:1) = SPACE
054800         MOVE "00" TO WS-C-FIELD-TEXT (1:2)
054900     END-IF.
055000     IF  WS-C-FIELD-TEXT (2:1) = SPACE
055100         MOVE "0" TO WS-C-FIELD-TEXT (2:1)
055200     END-IF.
055300     PERFORM H100-EXTRACT-NUMERIC-VALUE-INLINE
055400        THRU H100-EXTRACT-NUMERIC-VALUE-INLINE-EX.
055500     MOVE WS-C-CONV-RESULT TO WS-C-DEC-NUM.
055600*
055700     COMPUTE SPDEVT-AMOUNT =
055800         WS-C-WHOLE-NUM + (WS-C-DEC-NUM / 100).
055900     MOVE "Y" TO WS-C-FIELD-FOUND-SW.
056000     GO TO J199-EXTRACT-DECIMAL-VALUE-EX.
056100*
056200*    A SHARED COPY OF THE DIGIT-CONVERSION LOOP (H100 CANNOT BE
056300*    CALLED FROM HERE - IT ALSO DOES THE KEY SEARCH, WHICH THIS
056400*    PARAGRAPH HAS ALREADY DONE) - SAME LOGIC AS H110 ABOVE.
056500*
056600 H100-EXTRACT-NUMERIC-VALUE-INLINE.
056700     MOVE 0 TO WS-C-CONV-RESULT.
056800     MOVE 0 TO WS-C-CONV-LEN.
056900     INSPECT WS-C-FIELD-TEXT TALLYING WS-C-CONV-LEN
057000         FOR CHARACTERS BEFORE INITIAL SPACE.
057100     IF  WS-C-CONV-LEN = 0
057200         GO TO H100-EXTRACT-NUMERIC-VALUE-INLINE-EX
057300     END-IF.
057400     MOVE 1 TO WS-C-CONV-IX.
057500 H100-INLINE-DIGIT-LOOP.
057600     IF  WS-C-CONV-IX > WS-C-CONV-LEN
057700         GO TO H100-EXTRACT-NUMERIC-VALUE-INLINE-EX
057800     END-IF.
057900     MOVE WS-C-FIELD-TEXT (WS-C-CONV-IX:1) TO WS-C-ONE-CHAR.
058000     IF  WS-C-ONE-CHAR NOT NUMERIC
058100         MOVE 0 TO WS-C-CONV-RESULT
058200         GO TO H100-EXTRACT-NUMERIC-VALUE-INLINE-EX
058300     END-IF.
058400     MULTIPLY 10 BY WS-C-CONV-RESULT.
058500     ADD  WS-C-ONE-DIGIT TO WS-C-CONV-RESULT.
058600     ADD  1 TO WS-C-CONV-IX.
058700     GO TO H100-INLINE-DIGIT-LOOP.
058800 H100-EXTRACT-NUMERIC-VALUE-INLINE-EX.
058900     EXIT.
059000 J199-EXTRACT-DECIMAL-VALUE-EX.
059100     EXIT.
