000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SPDPRM1.
000500 AUTHOR.         D BOYCE.
000600 INSTALLATION.   SYSTEMS GROUP - BATCH FRAUD DETECTION.
000700 DATE-WRITTEN.   14 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - PARSE THE PARAMETER RECORD, THE
001200*               FIRST LINE OF THE BATCH LOG.  THE LINE IS A ONE
001300*               -LINE JSON OBJECT CARRYING THE TWO RUN-WIDE
001400*               TUNABLES: D, THE NUMBER OF DEGREES OF SEPARATION
001500*               THAT MAKE UP A USER'S SOCIAL NETWORK, AND T, THE
001600*               NUMBER OF MOST-RECENT PURCHASES RETAINED PER
001700*               USER / PER SOCIAL NETWORK.  EITHER FIELD MISSING
001800*               OR OUT OF RANGE TAKES ITS DEFAULT - THIS RECORD
001900*               IS NEVER REJECTED OUTRIGHT.  CALLED ONCE BY
002000*               SPDDET1 AT THE TOP OF THE BATCH PASS.
002100*
002200*____________________________________________________________
002300* HISTORY OF MODIFICATION:
002400*==============================================================
002500* FD1CV1 14/02/1991 DBOYCE  - INITIAL VERSION FOR OVERNIGHT       FD1CV1  
002600*                    RUN 004 - NIGHTLY ANOMALOUS PURCHASE SWEEP   FD1CV1  
002700*--------------------------------------------------------------
002800* FD2LN3 09/09/1996 RHAAS   - RQ-1123 HISTSIZE (T) NOW 9(03) TO   FD2LN3  
002900*                    MATCH SPDPRM.CPYBK WIDENING - PARSE WORK     FD2LN3  
003000*                    FIELD ENLARGED TO MATCH                      FD2LN3  
003100*--------------------------------------------------------------
003200* FD3TK1 11/03/1999 MPARDO  - Y2K READINESS SWEEP - NO DATE       FD3TK1  
003300*                    FIELDS IN THIS ROUTINE, REVIEWED, NO CHANGE  FD3TK1  
003400*--------------------------------------------------------------
003500* OV078R1 11/09/2008 TNGUYEN  - RQ-3410 DECADE-PLUS RETENTION     OV078R1 
003600*                    AUDIT REVIEW OF SEQUENCE / PARAMETER         OV078R1 
003700*                    HANDLING FOR SOX COMPLIANCE - NO CHANGE      OV078R1 
003800*                    REQUIRED, SIGNED OFF                         OV078R1 
003900*==============================================================
004000*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005000                    UPSI-0 IS UPSI-SWITCH-0
005100                       ON STATUS IS U0-ON
005200                       OFF STATUS IS U0-OFF.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*    NO FILES - THE RAW LINE ARRIVES ON THE CALL, ALREADY READ
005700*    BY SPDDET1 FROM SPD-BATCH-LOG.
005800*
005900***************
006000 DATA DIVISION.
006100***************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                          PIC X(24)        VALUE
006500     "** PROGRAM SPDPRM1 **".
006600*
006700 01  WK-C-COMMON.
006800     COPY SPDCOMM.
006900     COPY SPDSCR.
007000*
007100 01  WS-C-WORK-AREA.
007200     05  WS-C-TOKEN-COUNT             PIC 9(02) COMP.
007300     05  WS-C-TOKEN-IX                PIC 9(02) COMP.
007400     05  WS-C-TOKEN                   PIC X(20) OCCURS 8 TIMES.
007500     05  WS-C-KEY-NAME                PIC X(04).
007600     05  WS-C-KEY-VALUE               PIC X(20).
007700     05  WS-C-D-SEEN                  PIC X(01) VALUE "N".
007800         88  WS-D-SEEN                    VALUE "Y".
007900     05  WS-C-T-SEEN                  PIC X(01) VALUE "N".
008000         88  WS-T-SEEN                    VALUE "Y".
008100     05  FILLER                       PIC X(12).
008200*
008300*        MANUAL NUMVAL WORK AREA - THIS SHOP'S COMPILER PRE-DATES
008400*        THE NUMVAL INTRINSIC, SO A JSON NUMBER IS CONVERTED ONE
008500*        DIGIT AT A TIME BY E100 BELOW.
008600*
008700 01  WS-C-CONVERT-AREA.
008800     05  WS-C-VALUE-LEN               PIC 9(02) COMP.
008900     05  WS-C-VALUE-IX                PIC 9(02) COMP.
009000     05  WS-C-ONE-CHAR                PIC X(01).
009100     05  WS-C-ONE-DIGIT                PIC 9(01).
009200     05  WS-C-NUMERIC-RESULT           PIC 9(05) COMP.
009300     05  WS-C-VALUE-VALID              PIC X(01) VALUE "N".
009400         88  WS-VALUE-IS-NUMERIC           VALUE "Y".
009500     05  FILLER                        PIC X(04).
009600*
009700****************
009800 LINKAGE SECTION.
009900****************
010000 01  SPDPRM-RECORD-LK.
010100     COPY SPDPRM.
010200 EJECT
010300********************************************************
010400 PROCEDURE DIVISION USING SPDPRM-RECORD-LK.
010500********************************************************
010600 MAIN-MODULE.
010700     PERFORM A000-PROCESS-CALLED-ROUTINE
010800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010900     EXIT PROGRAM.
011000*
011100*-----------------------------------------------------------*
011200 A000-PROCESS-CALLED-ROUTINE.
011300*-----------------------------------------------------------*
011400*    DEFAULT BOTH TUNABLES FIRST, THEN OVERRIDE WHATEVER THE
011500*    LINE ACTUALLY CARRIES.  A DEGENERATE OR EMPTY LINE COMES
011600*    OUT WITH BOTH DEFAULTS AND SPDPRM-PARSED-OKAY STILL SET -
011700*    THE PARAMETER RECORD HAS NO "REJECT" OUTCOME.
011800*
011900     MOVE 02          TO SPDPRM-DEGREES.
012000     MOVE 050         TO SPDPRM-HISTSIZE.
012100     MOVE "Y"         TO SPDPRM-NO-ERROR.
012200     MOVE "N"         TO WS-C-D-SEEN.
012300     MOVE "N"         TO WS-C-T-SEEN.
012400*
012500     PERFORM B100-TOKENIZE-RAW-LINE
012600        THRU B199-TOKENIZE-RAW-LINE-EX.
012700*
012800     MOVE 1 TO WS-C-TOKEN-IX.
012900 A010-SCAN-TOKEN-PAIRS.
013000     IF  WS-C-TOKEN-IX >= WS-C-TOKEN-COUNT
013100         GO TO A099-PROCESS-CALLED-ROUTINE-EX
013200     END-IF.
013300     MOVE WS-C-TOKEN (WS-C-TOKEN-IX)     TO WS-C-KEY-NAME.
013400     MOVE WS-C-TOKEN (WS-C-TOKEN-IX + 1) TO WS-C-KEY-VALUE.
013500     PERFORM C100-APPLY-KEY-VALUE
013600        THRU C199-APPLY-KEY-VALUE-EX.
013700     ADD 2 TO WS-C-TOKEN-IX.
013800     GO TO A010-SCAN-TOKEN-PAIRS.
013900*
014000 A099-PROCESS-CALLED-ROUTINE-EX.
014100     EXIT.
014200*-----------------------------------------------------------*
014300 B100-TOKENIZE-RAW-LINE.
014400*-----------------------------------------------------------*
014500*    SPLIT THE RAW LINE ON EVERY QUOTE, COLON, COMMA, BRACE
014600*    AND SPACE, KEEPING THE NON-EMPTY PIECES.  FOR A LINE LIKE
014700*        {"D": 3, "T": 100}
014800*    THIS LEAVES THE TOKEN LIST  D  3  T  100  - KEY/VALUE
014900*    PAIRS IN ORDER, WHICH A010 ABOVE WALKS TWO AT A TIME.
015000*
015100     MOVE 0 TO WS-C-TOKEN-COUNT.
015200     UNSTRING SPDPRM-RAW-LINE DELIMITED BY ALL '"'
015300         OR ALL ":" OR ALL "," OR ALL "{" OR ALL "}"
015400         OR ALL SPACE
015500         INTO WS-C-TOKEN (1) WS-C-TOKEN (2) WS-C-TOKEN (3)
015600              WS-C-TOKEN (4) WS-C-TOKEN (5) WS-C-TOKEN (6)
015700              WS-C-TOKEN (7) WS-C-TOKEN (8)
015800         TALLYING WS-C-TOKEN-COUNT.
015900*
016000*    UNSTRING STILL COUNTS THE EMPTY PIECES BETWEEN ADJACENT
016100*    DELIMITERS, SO SQUEEZE THEM OUT BEFORE THE PAIR SCAN SEES
016200*    THE LIST.
016300*
016400     PERFORM D100-SQUEEZE-EMPTY-TOKENS
016500        THRU D199-SQUEEZE-EMPTY-TOKENS-EX.
016600 B199-TOKENIZE-RAW-LINE-EX.
016700     EXIT.
016800*-----------------------------------------------------------*
016900 C100-APPLY-KEY-VALUE.
017000*-----------------------------------------------------------*
017100     PERFORM E100-CONVERT-VALUE-TO-NUMERIC
017200        THRU E199-CONVERT-VALUE-TO-NUMERIC-EX.
017300     IF  NOT WS-VALUE-IS-NUMERIC
017400         GO TO C199-APPLY-KEY-VALUE-EX
017500     END-IF.
017600*
017700     IF  WS-C-KEY-NAME (1:1) = "D" OR WS-C-KEY-NAME (1:1) = "d"
017800         IF  WS-C-NUMERIC-RESULT >= 1
017900             AND WS-C-NUMERIC-RESULT <= 99
018000             MOVE WS-C-NUMERIC-RESULT TO SPDPRM-DEGREES
018100             MOVE "Y" TO WS-C-D-SEEN
018200         END-IF
018300         GO TO C199-APPLY-KEY-VALUE-EX
018400     END-IF.
018500     IF  WS-C-KEY-NAME (1:1) = "T" OR WS-C-KEY-NAME (1:1) = "t"
018600         IF  WS-C-NUMERIC-RESULT >= 2
018700             AND WS-C-NUMERIC-RESULT <= 999
018800             MOVE WS-C-NUMERIC-RESULT TO SPDPRM-HISTSIZE
018900             MOVE "Y" TO WS-C-T-SEEN
019000         END-IF
019100     END-IF.
019200 C199-APPLY-KEY-VALUE-EX.
019300     EXIT.
019400*-----------------------------------------------------------*
019500 E100-CONVERT-VALUE-TO-NUMERIC.
019600*-----------------------------------------------------------*
019700*    CONVERT WS-C-KEY-VALUE, A LEFT-JUSTIFIED DIGIT STRING
019800*    BLANK-FILLED ON THE RIGHT, INTO WS-C-NUMERIC-RESULT ONE
019900*    DIGIT AT A TIME.  ANY NON-DIGIT CHARACTER BEFORE THE FIRST
020000*    TRAILING BLANK MAKES THE WHOLE TOKEN INVALID.
020100*
020200     MOVE 0   TO WS-C-VALUE-LEN.
020300     INSPECT WS-C-KEY-VALUE TALLYING WS-C-VALUE-LEN
020400         FOR CHARACTERS BEFORE INITIAL SPACE.
020500     MOVE 0   TO WS-C-NUMERIC-RESULT.
020600     MOVE "Y" TO WS-C-VALUE-VALID.
020700     IF  WS-C-VALUE-LEN = 0
020800         MOVE "N" TO WS-C-VALUE-VALID
020900         GO TO E199-CONVERT-VALUE-TO-NUMERIC-EX
021000     END-IF.
021100     MOVE 1 TO WS-C-VALUE-IX.
021200 E110-DIGIT-LOOP.
021300     IF  WS-C-VALUE-IX > WS-C-VALUE-LEN
021400         GO TO E199-CONVERT-VALUE-TO-NUMERIC-EX
021500     END-IF.
021600     MOVE WS-C-KEY-VALUE (WS-C-VALUE-IX:1) TO WS-C-ONE-CHAR.
021700     IF  WS-C-ONE-CHAR NOT NUMERIC
021800         MOVE "N" TO WS-C-VALUE-VALID
021900         GO TO E199-CONVERT-VALUE-TO-NUMERIC-EX
022000     END-IF.
022100     MOVE WS-C-ONE-CHAR TO WS-C-ONE-DIGIT.
022200     MULTIPLY 10 BY WS-C-NUMERIC-RESULT.
022300     ADD WS-C-ONE-DIGIT TO WS-C-NUMERIC-RESULT.
022400     ADD 1 TO WS-C-VALUE-IX.
022500     GO TO E110-DIGIT-LOOP.
022600 E199-CONVERT-VALUE-TO-NUMERIC-EX.
022700     EXIT.
022800*-----------------------------------------------------------*
022900 D100-SQUEEZE-EMPTY-TOKENS.
023000*-----------------------------------------------------------*
023100*    SLIDE EVERY NON-SPACE TOKEN DOWN OVER ANY BLANK ENTRIES
023200*    UNSTRING LEFT BEHIND, THEN RESET THE COUNT TO THE NUMBER
023300*    OF SURVIVORS.
023400*
023500     MOVE 1 TO WS-C-TOKEN-IX.
023600     MOVE 0 TO WS-C-TOKEN-COUNT.
023700 D110-SQUEEZE-LOOP.
023800     IF  WS-C-TOKEN-IX > 8
023900         GO TO D199-SQUEEZE-EMPTY-TOKENS-EX
024000     END-IF.
024100     IF  WS-C-TOKEN (WS-C-TOKEN-IX) NOT = SPACES
024200         ADD 1 TO WS-C-TOKEN-COUNT
024300         IF  WS-C-TOKEN-COUNT NOT = WS-C-TOKEN-IX
024400             MOVE WS-C-TOKEN (WS-C-TOKEN-IX)
024500                 TO WS-C-TOKEN (WS-C-TOKEN-COUNT)
024600         END-IF
024700     END-IF.
024800     ADD 1 TO WS-C-TOKEN-IX.
024900     GO TO D110-SQUEEZE-LOOP.
025000 D199-SQUEEZE-EMPTY-TOKENS-EX.
025100     EXIT.
