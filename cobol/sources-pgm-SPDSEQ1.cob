000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SPDSEQ1.
000500 AUTHOR.         D BOYCE.
000600 INSTALLATION.   SYSTEMS GROUP - BATCH FRAUD DETECTION.
000700 DATE-WRITTEN.   14 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - ASSIGN THE NEXT PURCHASE
001200*               SEQUENCE NUMBER, THE TIE-BREAKER THAT TOTAL-
001300*               ORDERS PURCHASES LANDING IN THE SAME SECOND.
001400*               HOLDS THE ONE RUNNING "HIGHEST TIMESTAMP SEEN"
001500*               AND "NEXT SEQUENCE NUMBER" PAIR FOR THE WHOLE
001600*               RUN - THE STATE IS NOT RESET BETWEEN THE BATCH
001700*               PASS AND THE STREAM PASS, ONLY BY A LATER
001800*               TIMESTAMP ARRIVING.  ONLY PURCHASE EVENTS EVER
001900*               CALL THIS ROUTINE - BEFRIEND/UNFRIEND DO NOT
002000*               PARTICIPATE.  CALLED BY SPDEVP1.
002100*
002200*____________________________________________________________
002300* HISTORY OF MODIFICATION:
002400*==============================================================
002500* OV004R4 14/02/1991 DBOYCE  - INITIAL VERSION FOR OVERNIGHT      OV004R4 
002600*                    RUN 004 - NIGHTLY ANOMALOUS PURCHASE SWEEP   OV004R4 
002700*--------------------------------------------------------------
002800* OV041R1 14/02/1995 LFEIN   - RQ-0940 THE SEQUENCE COUNTER WAS   OV041R1 
002900*                    BEING RESET AT THE TOP OF THE STREAM PASS -  OV041R1 
003000*                    STATE NOW LIVES IN THE CALLER'S LINKAGE AREA OV041R1 
003100*                    SO IT SURVIVES THE BATCH-TO-STREAM SWITCH    OV041R1 
003200*--------------------------------------------------------------
003300* OV055Y2 08/03/1999 MPARDO  - Y2K READINESS SWEEP - COMPARES     OV055Y2 
003400*                    THE 14-DIGIT SORTKEY, NOT A PACKED DATE,     OV055Y2 
003500*                    NO CHANGE REQUIRED                           OV055Y2 
003600*--------------------------------------------------------------
003700* OV078R1 11/09/2008 TNGUYEN  - RQ-3410 DECADE-PLUS RETENTION     OV078R1 
003800*                    AUDIT REVIEW OF SEQUENCE / PARAMETER         OV078R1 
003900*                    HANDLING FOR SOX COMPLIANCE - NO CHANGE      OV078R1 
004000*                    REQUIRED, SIGNED OFF                         OV078R1 
004100*==============================================================
004200*
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005100                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005200                    UPSI-0 IS UPSI-SWITCH-0
005300                       ON STATUS IS U0-ON
005400                       OFF STATUS IS U0-OFF.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*    NO FILES - THE RUNNING STATE ARRIVES ON THE CALL, OWNED BY
005900*    SPDDET1 FOR THE LIFE OF THE RUN.
006000*
006100***************
006200 DATA DIVISION.
006300***************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                          PIC X(24)        VALUE
006700     "** PROGRAM SPDSEQ1 **".
006800*
006900 01  WK-C-COMMON.
007000     COPY SPDCOMM.
007100     COPY SPDSCR.
007200*
007300****************
007400 LINKAGE SECTION.
007500****************
007600 01  SPDSEQ-STATE-LK.
007700     05  SPDSEQ-HIGH-TS-SORTKEY      PIC 9(14) COMP-3.
007800     05  SPDSEQ-CURRENT-SEQNO        PIC 9(04) COMP.
007900     05  FILLER                      PIC X(08).
008000 01  SPDSEQ-CALL-AREA.
008100     05  SPDSEQ-EVENT-TS-SORTKEY     PIC 9(14).
008200     05  SPDSEQ-ASSIGNED-SEQNO       PIC 9(04).
008300     05  FILLER                      PIC X(08).
008400 EJECT
008500********************************************************
008600 PROCEDURE DIVISION USING SPDSEQ-STATE-LK, SPDSEQ-CALL-AREA.
008700********************************************************
008800 MAIN-MODULE.
008900     PERFORM A000-PROCESS-CALLED-ROUTINE
009000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009100     EXIT PROGRAM.
009200*
009300*-----------------------------------------------------------*
009400 A000-PROCESS-CALLED-ROUTINE.
009500*-----------------------------------------------------------*
009600*    A STRICTLY LATER TIMESTAMP THAN ANY SEEN SO FAR IN THIS
009700*    LOG (BATCH THEN STREAM, ONE RUNNING STATE) RESETS THE
009800*    COUNTER TO ZERO.  AN EQUAL OR EARLIER (OUT-OF-ORDER)
009900*    TIMESTAMP JUST KEEPS INCREMENTING - IT NEVER MOVES
010000*    SPDSEQ-HIGH-TS-SORTKEY BACKWARD.
010100*
010200     IF  SPDSEQ-EVENT-TS-SORTKEY > SPDSEQ-HIGH-TS-SORTKEY
010300         MOVE SPDSEQ-EVENT-TS-SORTKEY TO SPDSEQ-HIGH-TS-SORTKEY
010400         MOVE 0 TO SPDSEQ-CURRENT-SEQNO
010500     END-IF.
010600*
010700     MOVE SPDSEQ-CURRENT-SEQNO TO SPDSEQ-ASSIGNED-SEQNO.
010800     ADD  1 TO SPDSEQ-CURRENT-SEQNO.
010900 A099-PROCESS-CALLED-ROUTINE-EX.
011000     EXIT.
