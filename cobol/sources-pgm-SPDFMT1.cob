000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SPDFMT1.
000500 AUTHOR.         D BOYCE.
000600 INSTALLATION.   SYSTEMS GROUP - BATCH FRAUD DETECTION.
000700 DATE-WRITTEN.   14 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - TRUNCATE (NEVER ROUND) THE THREE
001200*               MONEY FIELDS OF A FLAGGED-PURCHASE RECORD TO TWO
001300*               DECIMAL PLACES AND STRING THE JSON-SHAPED TEXT
001400*               IMAGE WRITTEN TO SPD-FLAGGED-OUT.  A PLAIN MOVE
001500*               OF A HIGHER-PRECISION COMP-3 FIELD INTO A 2-
001600*               DECIMAL DISPLAY FIELD ALREADY DROPS THE EXTRA
001700*               LOW-ORDER DIGITS WITHOUT ROUNDING, SO NO ROUNDED
001800*               PHRASE MAY EVER APPEAR IN THIS ROUTINE - THAT IS
001900*               THE WHOLE POINT OF IT.  CALLED BY SPDUSR1 ONLY
002000*               WHEN THE OUTLIER TEST FIRES.
002100*
002200*____________________________________________________________
002300* HISTORY OF MODIFICATION:
002400*==============================================================
002500* OV004R3 14/02/1991 DBOYCE  - INITIAL VERSION FOR OVERNIGHT      OV004R3
002600*                    RUN 004 - NIGHTLY ANOMALOUS PURCHASE SWEEP   OV004R3
002700*--------------------------------------------------------------
002800* OV027R1 11/05/1994 LFEIN   - RQ-1055 A DEVELOPER "FIXED" A      OV027R1
002900*                    ROUNDING COMPLAINT BY ADDING ROUNDED TO THE  OV027R1
003000*                    MEAN/SD MOVES - BACKED OUT, TRUNCATION IS    OV027R1
003100*                    THE SPECIFIED BEHAVIOUR, NOT A BUG           OV027R1
003200*--------------------------------------------------------------
003300* OV055Y2 08/03/1999 MPARDO  - Y2K READINESS SWEEP - TIMESTAMP IS OV055Y2
003400*                    PASSED THROUGH AS TEXT, NOT INTERPRETED      OV055Y2
003500*                    HERE, NO CHANGE REQUIRED                     OV055Y2
003600*--------------------------------------------------------------
003700* OV084R1 19/06/2011 KPELLET - RQ-2612 SPD-FLAGGED-OUT IS SPECIFIEDOV084R1
003800*                    AS JSON-SHAPED TEXT, THE SAME AS THE TWO INPUTOV084R1
003900*                    FILES - REPLACED THE COMMA-DELIMITED BUILD OF OV084R1
004000*                    C100 WITH A STRING OF THE LITERAL JSON LINE,  OV084R1
004100*                    LEADING ZEROES STRIPPED BY REFERENCE          OV084R1
004200*                    MODIFICATION RATHER THAN AN INTRINSIC FUNCTIONOV084R1
004300*==============================================================
004400*
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005300                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005400                    UPSI-0 IS UPSI-SWITCH-0
005500                       ON STATUS IS U0-ON
005600                       OFF STATUS IS U0-OFF.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*    NO FILES - SPDDET1 OWNS SPD-FLAGGED-OUT AND WRITES THE LINE
006100*    THIS ROUTINE BUILDS.
006200*
006300***************
006400 DATA DIVISION.
006500***************
006600 WORKING-STORAGE SECTION.
006700*************************
006800 01  FILLER                          PIC X(24)        VALUE
006900     "** PROGRAM SPDFMT1 **".
007000*
007100 01  WK-C-COMMON.
007200     COPY SPDCOMM.
007300     COPY SPDSCR.
007400*
007500*        SCRATCH FOR C100 - COUNT OF LEADING SPACES LEFT IN
007600*        EACH Z-EDITED SPDOUT-TX FIELD, SO THE STRING'S SENDING
007700*        OPERAND CAN REFERENCE-MODIFY PAST THEM WITHOUT AN
007800*        INTRINSIC FUNCTION.
007900*
008000 01  WK-C-BUILD-AREA.
008100     05  WK-C-USERID-LEAD             PIC 9(02) COMP.
008200     05  WK-C-AMOUNT-LEAD             PIC 9(02) COMP.
008300     05  WK-C-MEAN-LEAD               PIC 9(02) COMP.
008400     05  WK-C-SD-LEAD                 PIC 9(02) COMP.
008500     05  FILLER                       PIC X(12).
008600*
008700****************
008800 LINKAGE SECTION.
008900****************
009000 01  SPDFMT-CALL-AREA.
009100     05  SPDFMT-TIMESTAMP            PIC X(19).
009200     05  SPDFMT-USERID               PIC 9(06).
009300     05  SPDFMT-AMOUNT-IN            PIC S9(08)V9(04) COMP-3.
009400     05  SPDFMT-MEAN-IN              PIC S9(08)V9(04) COMP-3.
009500     05  SPDFMT-SD-IN                PIC S9(08)V9(04) COMP-3.
009600     05  FILLER                      PIC X(08).
009700 01  SPDOUT-AREA-LK.
009800     COPY SPDOUT.
009900 EJECT
010000********************************************************
010100 PROCEDURE DIVISION USING SPDFMT-CALL-AREA, SPDOUT-AREA-LK.
010200********************************************************
010300 MAIN-MODULE.
010400     PERFORM A000-PROCESS-CALLED-ROUTINE
010500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010600     EXIT PROGRAM.
010700*
010800*-----------------------------------------------------------*
010900 A000-PROCESS-CALLED-ROUTINE.
011000*-----------------------------------------------------------*
011100     PERFORM B100-TRUNCATE-AMOUNTS
011200        THRU B199-TRUNCATE-AMOUNTS-EX.
011300     PERFORM C100-BUILD-OUTPUT-LINE
011400        THRU C199-BUILD-OUTPUT-LINE-EX.
011500 A099-PROCESS-CALLED-ROUTINE-EX.
011600     EXIT.
011700*-----------------------------------------------------------*
011800 B100-TRUNCATE-AMOUNTS.
011900*-----------------------------------------------------------*
012000*    A STRAIGHT MOVE FROM A 4-DECIMAL COMP-3 SOURCE TO A
012100*    2-DECIMAL DISPLAY TARGET DROPS THE LOW-ORDER DIGITS - NO
012200*    ROUNDED PHRASE, NO SIGN (AMOUNTS ARE ALWAYS NON-NEGATIVE
012300*    IN THIS DOMAIN, PER SPD RULE OV027R1 ABOVE).
012400*
012500     MOVE SPDFMT-AMOUNT-IN       TO SPDOUT-AMOUNT.
012600     MOVE SPDFMT-MEAN-IN         TO SPDOUT-MEAN.
012700     MOVE SPDFMT-SD-IN           TO SPDOUT-SD.
012800     MOVE "purchase"             TO SPDOUT-TYPE.
012900     MOVE SPDFMT-TIMESTAMP       TO SPDOUT-TIMESTAMP.
013000     MOVE SPDFMT-USERID          TO SPDOUT-USERID.
013100 B199-TRUNCATE-AMOUNTS-EX.
013200     EXIT.
013300*-----------------------------------------------------------*
013400 C100-BUILD-OUTPUT-LINE.
013500*-----------------------------------------------------------*
013600*    SPD-FLAGGED-OUT IS JSON-SHAPED TEXT, THE SAME AS THE TWO
013700*    INPUT FILES - STRING THE LITERAL JSON LINE RATHER THAN
013800*    BUILDING A FIXED-WIDTH RECORD.  THE Z(07)9.99/Z(05)9 EDIT
013900*    PICTURES IN SPDOUT DO THE DECIMAL-POINT INSERTION AND
014000*    ZERO-SUPPRESSION; THE LEADING SPACES THEY LEAVE BEHIND ARE
014100*    COUNTED HERE AND SKIPPED BY REFERENCE MODIFICATION ON THE
014200*    STRING'S SENDING OPERAND - NO INTRINSIC FUNCTION USED.
014300*
014400     MOVE SPDOUT-USERID          TO SPDOUT-TX-USERID.
014500     MOVE SPDOUT-AMOUNT          TO SPDOUT-TX-AMOUNT.
014600     MOVE SPDOUT-MEAN            TO SPDOUT-TX-MEAN.
014700     MOVE SPDOUT-SD              TO SPDOUT-TX-SD.
014800*
014900     MOVE ZERO TO WK-C-USERID-LEAD  WK-C-AMOUNT-LEAD
015000                  WK-C-MEAN-LEAD    WK-C-SD-LEAD.
015100     INSPECT SPDOUT-TX-USERID TALLYING WK-C-USERID-LEAD
015200         FOR LEADING SPACE.
015300     INSPECT SPDOUT-TX-AMOUNT TALLYING WK-C-AMOUNT-LEAD
015400         FOR LEADING SPACE.
015500     INSPECT SPDOUT-TX-MEAN   TALLYING WK-C-MEAN-LEAD
015600         FOR LEADING SPACE.
015700     INSPECT SPDOUT-TX-SD     TALLYING WK-C-SD-LEAD
015800         FOR LEADING SPACE.
015900*
016000     MOVE SPACES TO SPDOUT-RECORD.
016100     STRING '{"event_type":"purchase","timestamp":"'
016200            DELIMITED BY SIZE
016300         SPDFMT-TIMESTAMP           DELIMITED BY SIZE
016400         '","id":"'                 DELIMITED BY SIZE
016500         SPDOUT-TX-USERID (WK-C-USERID-LEAD + 1:)
016600                                    DELIMITED BY SIZE
016700         '","amount":"'             DELIMITED BY SIZE
016800         SPDOUT-TX-AMOUNT (WK-C-AMOUNT-LEAD + 1:)
016900                                    DELIMITED BY SIZE
017000         '","mean":"'               DELIMITED BY SIZE
017100         SPDOUT-TX-MEAN (WK-C-MEAN-LEAD + 1:)
017200                                    DELIMITED BY SIZE
017300         '","sd":"'                 DELIMITED BY SIZE
017400         SPDOUT-TX-SD (WK-C-SD-LEAD + 1:)
017500                                    DELIMITED BY SIZE
017600         '"}'                       DELIMITED BY SIZE
017700       INTO SPDOUT-RECORD.
017800 C199-BUILD-OUTPUT-LINE-EX.
017900     EXIT.
