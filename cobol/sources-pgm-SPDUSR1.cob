000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SPDUSR1.
000500 AUTHOR.         D BOYCE.
000600 INSTALLATION.   SYSTEMS GROUP - BATCH FRAUD DETECTION.
000700 DATE-WRITTEN.   14 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - THE OUTLIER TEST.  GIVEN A
001200*               STREAMING PURCHASE PRICE FOR A USER, DECIDE
001300*               WHETHER IT IS ANOMALOUSLY HIGH AGAINST THE
001400*               USER'S SOCIAL-NETWORK POOLED PURCHASE HISTORY.
001500*               IF THE USER'S REBUILD-NEEDED BIT IS SET, THE
001600*               POOL IS REBUILT FIRST (CALLING SPDMRG1) BEFORE
001700*               MEAN/SD ARE COMPUTED - THIS IS THE "LAZY
001800*               REBUILD" THE SHOP HAS USED SINCE OV031.  A POOL
001900*               OF FEWER THAN TWO PURCHASES CANNOT PRODUCE A
002000*               MEANINGFUL STANDARD DEVIATION AND IS NEVER AN
002100*               OUTLIER, REGARDLESS OF PRICE.  MEAN/SD ARE HELD
002200*               TO FOUR DECIMAL PLACES INTERNALLY (SEE H100
002300*               BELOW) - ONLY THE OUTPUT RECORD BUILT BY SPDFMT1
002400*               TRUNCATES TO TWO.  CALLED BY SPDEVP1 ON A
002500*               STREAMING "purchase" EVENT, AFTER THE PURCHASE
002600*               HAS ALREADY BEEN RECORDED INTO PERSONAL AND
002700*               (IF APPLICABLE) POOLED HISTORY.
002800*
002900*____________________________________________________________
003000* HISTORY OF MODIFICATION:
003100*==============================================================
003200* OV004R8 14/02/1991 DBOYCE  - INITIAL VERSION FOR OVERNIGHT      OV004R8 
003300*                    RUN 004 - NIGHTLY ANOMALOUS PURCHASE SWEEP   OV004R8 
003400*--------------------------------------------------------------
003500* OV012R1 03/11/1992 DBOYCE  - RQ-0512 A POOL OF ONE PURCHASE     OV012R1 
003600*                    WAS COMPUTING SD AS ZERO AND FLAGGING EVERY  OV012R1 
003700*                    SUBSEQUENT PURCHASE - ADDED THE N < 2 GUARD  OV012R1 
003800*--------------------------------------------------------------
003900* OV031R4 22/07/1994 LFEIN   - REQ 3391 SQRT NOW BY NEWTON'S      OV031R4 
004000*                    METHOD (H100) - THIS COMPILER HAS NO SQRT    OV031R4 
004100*                    LIBRARY ROUTINE AVAILABLE TO CALL            OV031R4 
004200*--------------------------------------------------------------
004300* OV055Y2 08/03/1999 MPARDO  - Y2K READINESS SWEEP - NO DATE      OV055Y2 
004400*                    FIELDS IN THIS ROUTINE, REVIEWED, NO CHANGE  OV055Y2 
004500*--------------------------------------------------------------
004600* OV071R1 22/04/2003 JPATEL  - RQ-2960 ISERIES RENAME CODE-REVIEW OV071R1 
004700*                    SIGN-OFF - LOGIC UNCHANGED, COMPILE OPTIONS  OV071R1 
004800*                    REVERIFIED AGAINST THE NEW COMPILER RELEASE  OV071R1 
004900*==============================================================
005000*
005100 EJECT
005200**********************
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-AS400.
005700 OBJECT-COMPUTER.  IBM-AS400.
005800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005900                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA
006000                    UPSI-0 IS UPSI-SWITCH-0
006100                       ON STATUS IS U0-ON
006200                       OFF STATUS IS U0-OFF.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*    NO FILES - THIS ROUTINE ONLY READS/UPDATES THE IN-MEMORY
006700*    NETWORK TABLE PASSED IN ON THE CALL.
006800*
006900***************
007000 DATA DIVISION.
007100***************
007200 WORKING-STORAGE SECTION.
007300*************************
007400 01  FILLER                          PIC X(24)        VALUE
007500     "** PROGRAM SPDUSR1 **".
007600*
007700 01  WK-C-COMMON.
007800     COPY SPDCOMM.
007900*
008000 01  WS-C-WORK-AREA.
008100     05  WS-C-OWNER-SLOT             PIC 9(06) COMP.
008200     05  WS-C-POOL-N                 PIC 9(04) COMP.
008300     05  WS-C-POOL-N-DEC             PIC S9(08)V9(04) COMP-3.
008400     05  WS-C-MEAN-WORK              PIC S9(08)V9(04) COMP-3.
008500     05  WS-C-VARIANCE-WORK          PIC S9(15)V9(04) COMP-3.
008600     05  WS-C-MEAN-SQUARED           PIC S9(15)V9(04) COMP-3.
008700     05  WS-C-SD-WORK                PIC S9(08)V9(04) COMP-3.
008800     05  WS-C-THRESHOLD-WORK         PIC S9(08)V9(04) COMP-3.
008900     05  WS-C-PRICE-WORK             PIC S9(08)V9(04) COMP-3.
009000*
009100*        NEWTON'S-METHOD SQUARE-ROOT WORK FIELDS (SEE H100) -
009200*        THIS COMPILER PRE-DATES A LIBRARY SQRT ROUTINE.
009300*
009400     05  WS-C-SQRT-RADICAND          PIC S9(15)V9(04) COMP-3.
009500     05  WS-C-SQRT-GUESS             PIC S9(15)V9(04) COMP-3.
009600     05  WS-C-SQRT-NEXT-GUESS        PIC S9(15)V9(04) COMP-3.
009700     05  WS-C-SQRT-ITERATION         PIC 9(02) COMP.
009800*
009900*        A PACKED/UNPACKED ALTERNATE VIEW OF THE ITERATION
010000*        COUNTER, USED ONLY TO GIVE THIS ROUTINE ITS OWN
010100*        REDEFINES SO IT DOES NOT DEPEND ON WHICH COPYBOOKS A
010200*        FUTURE CALLER HAPPENS TO SUPPLY ON THE LINKAGE.
010300*
010400     05  WS-C-ITER-BYTE-VIEW.
010500         10  WS-C-ITER-BYTE          PIC X(01).
010600     05  WS-C-ITER-NUM-VIEW REDEFINES WS-C-ITER-BYTE-VIEW
010700                                     PIC 9(01).
010800     05  FILLER                      PIC X(10).
010900*
011000****************
011100 LINKAGE SECTION.
011200****************
011300 01  SPD-NET-TABLE-LK.
011400     COPY SPDNET.
011500 01  SPDUSR-CALL-AREA.
011600     05  SPDUSR-CHECK-USER-ID        PIC 9(06).
011700     05  SPDUSR-CHECK-DEGREES        PIC 9(02).
011800     05  SPDUSR-CHECK-HISTSIZE       PIC 9(03).
011900     05  SPDUSR-CHECK-PRICE          PIC S9(08)V9(04) COMP-3.
012000     05  SPDUSR-CHECK-OUTLIER-SW     PIC X(01).
012100         88  SPDUSR-IS-OUTLIER           VALUE "Y".
012200         88  SPDUSR-NOT-OUTLIER           VALUE "N".
012300     05  SPDUSR-CHECK-MEAN-OUT       PIC S9(08)V9(04) COMP-3.
012400     05  SPDUSR-CHECK-SD-OUT         PIC S9(08)V9(04) COMP-3.
012500     05  FILLER                      PIC X(08).
012600 01  SPDMRG-CALL-AREA-LK.
012700     05  SPDMRG-USER-ID              PIC 9(06).
012800     05  SPDMRG-DEGREES              PIC 9(02).
012900     05  SPDMRG-HISTSIZE             PIC 9(03).
013000     05  FILLER                      PIC X(08).
013100 EJECT
013200********************************************************
013300 PROCEDURE DIVISION USING SPD-NET-TABLE-LK, SPDUSR-CALL-AREA.
013400********************************************************
013500 MAIN-MODULE.
013600     PERFORM A000-CHECK-OUTLIER
013700        THRU A099-CHECK-OUTLIER-EX.
013800     EXIT PROGRAM.
013900*
014000*-----------------------------------------------------------*
014100 A000-CHECK-OUTLIER.
014200*-----------------------------------------------------------*
014300     MOVE "N" TO SPDUSR-CHECK-OUTLIER-SW.
014400     MOVE 0   TO SPDUSR-CHECK-MEAN-OUT.
014500     MOVE 0   TO SPDUSR-CHECK-SD-OUT.
014600*
014700     MOVE SPDUSR-CHECK-USER-ID TO WS-C-OWNER-SLOT.
014800     ADD  1 TO WS-C-OWNER-SLOT.
014900     SET SPD-NET-IX TO WS-C-OWNER-SLOT.
015000*
015100     IF  SPDUSR-NEEDS-REBUILD (SPD-NET-IX)
015200         MOVE SPDUSR-CHECK-USER-ID  TO SPDMRG-USER-ID
015300         MOVE SPDUSR-CHECK-DEGREES  TO SPDMRG-DEGREES
015400         MOVE SPDUSR-CHECK-HISTSIZE TO SPDMRG-HISTSIZE
015500         CALL "SPDMRG1" USING SPD-NET-TABLE-LK,
015600             SPDMRG-CALL-AREA-LK
015700     END-IF.
015800*
015900     MOVE SPDUSR-POOL-COUNT (SPD-NET-IX) TO WS-C-POOL-N.
016000     IF  WS-C-POOL-N < 2
016100         GO TO A099-CHECK-OUTLIER-EX
016200     END-IF.
016300*
016400     PERFORM B100-COMPUTE-MEAN-AND-SD
016500        THRU B199-COMPUTE-MEAN-AND-SD-EX.
016600     MOVE WS-C-MEAN-WORK TO SPDUSR-CHECK-MEAN-OUT.
016700     MOVE WS-C-SD-WORK   TO SPDUSR-CHECK-SD-OUT.
016800*
016900     MOVE SPDUSR-CHECK-PRICE TO WS-C-PRICE-WORK.
017000     COMPUTE WS-C-THRESHOLD-WORK =
017100         WS-C-MEAN-WORK + (3 * WS-C-SD-WORK).
017200     IF  WS-C-PRICE-WORK > WS-C-THRESHOLD-WORK
017300         MOVE "Y" TO SPDUSR-CHECK-OUTLIER-SW
017400     END-IF.
017500 A099-CHECK-OUTLIER-EX.
017600     EXIT.
017700*-----------------------------------------------------------*
017800 B100-COMPUTE-MEAN-AND-SD.
017900*-----------------------------------------------------------*
018000*    POPULATION MEAN/SD, FULL WORKING PRECISION (4 DECIMALS) -
018100*    NOT THE 2-DECIMAL TRUNCATION SPDFMT1 APPLIES TO THE OUTPUT
018200*    RECORD.  VARIANCE = SUMSQ/N - MEAN**2; SD = SQRT(VARIANCE).
018300*
018400     MOVE WS-C-POOL-N TO WS-C-POOL-N-DEC.
018500     COMPUTE WS-C-MEAN-WORK ROUNDED =
018600         SPDUSR-POOL-SUM (SPD-NET-IX) / WS-C-POOL-N-DEC.
018700     COMPUTE WS-C-MEAN-SQUARED ROUNDED =
018800         WS-C-MEAN-WORK * WS-C-MEAN-WORK.
018900     COMPUTE WS-C-VARIANCE-WORK ROUNDED =
019000         (SPDUSR-POOL-SUMSQ (SPD-NET-IX) / WS-C-POOL-N-DEC)
019100         - WS-C-MEAN-SQUARED.
019200     IF  WS-C-VARIANCE-WORK < 0
019300         MOVE 0 TO WS-C-VARIANCE-WORK
019400     END-IF.
019500*
019600     MOVE WS-C-VARIANCE-WORK TO WS-C-SQRT-RADICAND.
019700     PERFORM H100-COMPUTE-SQUARE-ROOT
019800        THRU H199-COMPUTE-SQUARE-ROOT-EX.
019900     MOVE WS-C-SQRT-GUESS TO WS-C-SD-WORK.
020000 B199-COMPUTE-MEAN-AND-SD-EX.
020100     EXIT.
020200*-----------------------------------------------------------*
020300 H100-COMPUTE-SQUARE-ROOT.
020400*-----------------------------------------------------------*
020500*    NEWTON'S METHOD.  A ZERO RADICAND HAS ROOT ZERO, NO
020600*    ITERATION NEEDED.  OTHERWISE START THE GUESS AT HALF THE
020700*    RADICAND (OR THE RADICAND ITSELF IF IT IS LESS THAN 2, SO
020800*    THE GUESS IS NEVER ZERO) AND REFINE FOR A FIXED NUMBER OF
020900*    ITERATIONS - MONEY-SIZED VARIANCES CONVERGE TO FOUR
021000*    DECIMAL PLACES WELL INSIDE 20 PASSES.
021100*
021200     MOVE 0 TO WS-C-SQRT-GUESS.
021300     IF  WS-C-SQRT-RADICAND = 0
021400         GO TO H199-COMPUTE-SQUARE-ROOT-EX
021500     END-IF.
021600*
021700     IF  WS-C-SQRT-RADICAND < 2
021800         MOVE WS-C-SQRT-RADICAND TO WS-C-SQRT-GUESS
021900     ELSE
022000         COMPUTE WS-C-SQRT-GUESS ROUNDED =
022100             WS-C-SQRT-RADICAND / 2
022200     END-IF.
022300*
022400     MOVE 1 TO WS-C-SQRT-ITERATION.
022500 H110-ITERATE-LOOP.
022600     IF  WS-C-SQRT-ITERATION > 20
022700         GO TO H199-COMPUTE-SQUARE-ROOT-EX
022800     END-IF.
022900     COMPUTE WS-C-SQRT-NEXT-GUESS ROUNDED =
023000         (WS-C-SQRT-GUESS +
023100          (WS-C-SQRT-RADICAND / WS-C-SQRT-GUESS)) / 2.
023200     MOVE WS-C-SQRT-NEXT-GUESS TO WS-C-SQRT-GUESS.
023300     ADD 1 TO WS-C-SQRT-ITERATION.
023400     GO TO H110-ITERATE-LOOP.
023500 H199-COMPUTE-SQUARE-ROOT-EX.
023600     EXIT.
