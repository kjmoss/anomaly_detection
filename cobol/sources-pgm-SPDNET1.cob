000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SPDNET1.
000500 AUTHOR.         D BOYCE.
000600 INSTALLATION.   SYSTEMS GROUP - BATCH FRAUD DETECTION.
000700 DATE-WRITTEN.   14 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - RECORD ONE PURCHASE INTO A
001200*               USER'S PERSONAL PURCHASE HISTORY, GROWING THE
001300*               DENSE NETWORK ARRAY TO CREATE THE USER'S SLOT
001400*               IF THIS IS THE FIRST TIME THE ID HAS BEEN SEEN
001500*               (A PURCHASE, LIKE A BEFRIEND, IS ALLOWED TO BE
001600*               THE VERY FIRST EVENT ON EITHER SIDE).  THE
001700*               PERSONAL HISTORY IS APPEND-ONLY AND CAPPED AT
001800*               SPDPRM-HISTSIZE - ONCE FULL, THE OLDEST ENTRY IS
001900*               DROPPED TO MAKE ROOM FOR THE NEW ONE, SHIFTING
002000*               THE REMAINING ENTRIES DOWN ONE.  CALLED BY
002100*               SPDEVP1 ON A "purchase" EVENT, BATCH OR STREAM,
002200*               BEFORE THE OUTLIER TEST IN SPDUSR1 RUNS.
002300*
002400*____________________________________________________________
002500* HISTORY OF MODIFICATION:
002600*==============================================================
002700* OV004R2 14/02/1991 DBOYCE  - INITIAL VERSION FOR OVERNIGHT      OV004R2 
002800*                    RUN 004 - NIGHTLY ANOMALOUS PURCHASE SWEEP   OV004R2 
002900*--------------------------------------------------------------
003000* OV031R2 22/07/1994 LFEIN   - REQ 3391 HISTORY CAP RAISED TO     OV031R2 
003100*                    9(03) HISTSIZE, SHIFT-DOWN LOOP REWRITTEN    OV031R2 
003200*                    TO WALK THE SLOT NUMBER, NOT THE OLD FIXED   OV031R2 
003300*                    50-ENTRY INDEX                               OV031R2 
003400*--------------------------------------------------------------
003500* OV055Y2 08/03/1999 MPARDO  - Y2K READINESS SWEEP - SORTKEY IS   OV055Y2 
003600*                    A 14-DIGIT COMPARE FIELD, NOT A PACKED       OV055Y2 
003700*                    DATE, NO CHANGE REQUIRED                     OV055Y2 
003800*--------------------------------------------------------------
003900* OV071R1 22/04/2003 JPATEL  - RQ-2960 ISERIES RENAME CODE-REVIEW OV071R1 
004000*                    SIGN-OFF - LOGIC UNCHANGED, COMPILE OPTIONS  OV071R1 
004100*                    REVERIFIED AGAINST THE NEW COMPILER RELEASE  OV071R1 
004200*==============================================================
004300*
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005200                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005300                    UPSI-0 IS UPSI-SWITCH-0
005400                       ON STATUS IS U0-ON
005500                       OFF STATUS IS U0-OFF.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*    NO FILES - THIS ROUTINE ONLY UPDATES THE IN-MEMORY NETWORK
006000*    TABLE PASSED IN ON THE CALL.
006100*
006200***************
006300 DATA DIVISION.
006400***************
006500 WORKING-STORAGE SECTION.
006600*************************
006700 01  FILLER                          PIC X(24)        VALUE
006800     "** PROGRAM SPDNET1 **".
006900*
007000 01  WK-C-COMMON.
007100     COPY SPDCOMM.
007200     COPY SPDSCR.
007300*
007400 01  WS-C-WORK-AREA.
007500     05  WS-C-LOOKUP-ID              PIC 9(06) COMP.
007600     05  WS-C-GROW-SLOT              PIC 9(06) COMP.
007700     05  WS-C-OWNER-SLOT             PIC 9(06) COMP.
007800     05  WS-C-SHIFT-IX               PIC 9(04) COMP.
007900     05  FILLER                      PIC X(10).
008000*
008100****************
008200 LINKAGE SECTION.
008300****************
008400 01  SPD-NET-TABLE-LK.
008500     COPY SPDNET.
008600 01  SPDNET-CALL-AREA.
008700     05  SPDNET-USER-ID              PIC 9(06).
008800     05  SPDNET-HISTSIZE             PIC 9(03).
008900     05  SPDNET-AMOUNT               PIC 9(08)V9(02).
009000     05  SPDNET-TIMESTAMP            PIC X(19).
009100     05  SPDNET-TS-SORTKEY           PIC 9(14).
009200     05  SPDNET-SEQNO                PIC 9(04).
009300     05  FILLER                      PIC X(08).
009400 EJECT
009500********************************************************
009600 PROCEDURE DIVISION USING SPD-NET-TABLE-LK, SPDNET-CALL-AREA.
009700********************************************************
009800 MAIN-MODULE.
009900     PERFORM A000-PROCESS-CALLED-ROUTINE
010000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010100     EXIT PROGRAM.
010200*
010300*-----------------------------------------------------------*
010400 A000-PROCESS-CALLED-ROUTINE.
010500*-----------------------------------------------------------*
010600     MOVE SPDNET-USER-ID TO WS-C-LOOKUP-ID.
010700     PERFORM D100-LOOKUP-CREATE-SLOT THRU D199-LOOKUP-CREATE-EX.
010800*
010900     MOVE SPDNET-USER-ID TO WS-C-OWNER-SLOT.
011000     ADD  1 TO WS-C-OWNER-SLOT.
011100     SET SPD-NET-IX TO WS-C-OWNER-SLOT.
011200*
011300     IF  SPDUSR-PH-COUNT (SPD-NET-IX) >= SPDNET-HISTSIZE
011400         PERFORM B100-DROP-OLDEST-ENTRY
011500            THRU B199-DROP-OLDEST-ENTRY-EX
011600     ELSE
011700         ADD 1 TO SPDUSR-PH-COUNT (SPD-NET-IX)
011800     END-IF.
011900*
012000     MOVE SPDNET-AMOUNT
012100         TO SPDUSR-PH-AMOUNT (SPD-NET-IX,
012200             SPDUSR-PH-COUNT (SPD-NET-IX)).
012300     MOVE SPDNET-TIMESTAMP
012400         TO SPDUSR-PH-TIMESTAMP (SPD-NET-IX,
012500             SPDUSR-PH-COUNT (SPD-NET-IX)).
012600     MOVE SPDNET-TS-SORTKEY
012700         TO SPDUSR-PH-TS-SORTKEY (SPD-NET-IX,
012800             SPDUSR-PH-COUNT (SPD-NET-IX)).
012900     MOVE SPDNET-SEQNO
013000         TO SPDUSR-PH-SEQNO (SPD-NET-IX,
013100             SPDUSR-PH-COUNT (SPD-NET-IX)).
013200 A099-PROCESS-CALLED-ROUTINE-EX.
013300     EXIT.
013400*-----------------------------------------------------------*
013500 B100-DROP-OLDEST-ENTRY.
013600*-----------------------------------------------------------*
013700*    THE HISTORY IS ALREADY AT ITS CAP - SLIDE EVERY ENTRY DOWN
013800*    ONE TO DROP ENTRY 1 (THE OLDEST BY ARRIVAL ORDER), LEAVING
013900*    ROOM FOR THE NEW ONE AT THE LAST POSITION.
014000*
014100     MOVE 1 TO WS-C-SHIFT-IX.
014200 B110-SHIFT-LOOP.
014300     IF  WS-C-SHIFT-IX >= SPDUSR-PH-COUNT (SPD-NET-IX)
014400         GO TO B199-DROP-OLDEST-ENTRY-EX
014500     END-IF.
014600     MOVE SPDUSR-PH-AMOUNT (SPD-NET-IX, WS-C-SHIFT-IX + 1)
014700         TO SPDUSR-PH-AMOUNT (SPD-NET-IX, WS-C-SHIFT-IX).
014800     MOVE SPDUSR-PH-TIMESTAMP (SPD-NET-IX, WS-C-SHIFT-IX + 1)
014900         TO SPDUSR-PH-TIMESTAMP (SPD-NET-IX, WS-C-SHIFT-IX).
015000     MOVE SPDUSR-PH-TS-SORTKEY (SPD-NET-IX, WS-C-SHIFT-IX + 1)
015100         TO SPDUSR-PH-TS-SORTKEY (SPD-NET-IX, WS-C-SHIFT-IX).
015200     MOVE SPDUSR-PH-SEQNO (SPD-NET-IX, WS-C-SHIFT-IX + 1)
015300         TO SPDUSR-PH-SEQNO (SPD-NET-IX, WS-C-SHIFT-IX).
015400     ADD 1 TO WS-C-SHIFT-IX.
015500     GO TO B110-SHIFT-LOOP.
015600 B199-DROP-OLDEST-ENTRY-EX.
015700     EXIT.
015800*-----------------------------------------------------------*
015900 D100-LOOKUP-CREATE-SLOT.
016000*-----------------------------------------------------------*
016100*    GROW THE DENSE NETWORK ARRAY (SLOT = USER-ID + 1) UP TO
016200*    WS-C-LOOKUP-ID, MARKING ANY NEWLY-CREATED SLOTS ACTIVE
016300*    WITH EMPTY STATE.  SAME PATTERN AS SPDBEF1'S D100 - KEPT
016400*    IN BOTH PLACES RATHER THAN CALLED, SINCE EITHER ROUTINE
016500*    MAY BE THE FIRST TO EVER SEE A GIVEN USER-ID.
016600*
016700     IF  WS-C-LOOKUP-ID + 1 <= SPD-NET-SLOT-COUNT
016800         GO TO D199-LOOKUP-CREATE-EX
016900     END-IF.
017000     MOVE SPD-NET-SLOT-COUNT TO WS-C-GROW-SLOT.
017100     ADD  1 TO WS-C-GROW-SLOT.
017200 D110-GROW-LOOP.
017300     IF  WS-C-GROW-SLOT > WS-C-LOOKUP-ID + 1
017400         GO TO D199-LOOKUP-CREATE-EX
017500     END-IF.
017600     SET SPD-NET-IX TO WS-C-GROW-SLOT.
017700     MOVE "Y"     TO SPDUSR-SLOT-STATUS (SPD-NET-IX).
017800     MOVE 0       TO SPDUSR-FRIEND-COUNT (SPD-NET-IX).
017900     MOVE 0       TO SPDUSR-PH-COUNT (SPD-NET-IX).
018000     MOVE 0       TO SPDUSR-POOL-COUNT (SPD-NET-IX).
018100     MOVE "N"     TO SPDUSR-REBUILD-NEEDED (SPD-NET-IX).
018200     ADD  1 TO WS-C-GROW-SLOT.
018300     GO TO D110-GROW-LOOP.
018400 D199-LOOKUP-CREATE-EX.
018500     IF  WS-C-LOOKUP-ID + 1 > SPD-NET-SLOT-COUNT
018600         MOVE WS-C-LOOKUP-ID TO SPD-NET-HIGH-USER-ID
018700         ADD  1 TO WS-C-LOOKUP-ID GIVING SPD-NET-SLOT-COUNT
018800     END-IF.
018900     EXIT.
