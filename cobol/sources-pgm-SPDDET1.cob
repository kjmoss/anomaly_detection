000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SPDDET1.
000500 AUTHOR.         D BOYCE.
000600 INSTALLATION.   SYSTEMS GROUP - BATCH FRAUD DETECTION.
000700 DATE-WRITTEN.   14 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  MAIN DRIVER FOR THE OVERNIGHT ANOMALOUS-PURCHASE
001200*               SWEEP.  READS THE BATCH LOG COMPLETE, FIRST LINE
001300*               AS THE PARAMETER RECORD (D AND T), REMAINING
001400*               LINES AS EVENTS IN NON-STREAMING MODE TO PRIME
001500*               THE NETWORK WITH NO FLAGGING.  THEN READS THE
001600*               STREAM LOG LINE BY LINE IN STREAMING MODE,
001700*               WRITING ONE OUTPUT LINE FOR EVERY FLAGGED
001800*               PURCHASE.  OWNS THE NETWORK TABLE AND THE
001900*               SEQUENCE-NUMBER STATE FOR THE LIFE OF THE RUN
002000*               AND PASSES THEM ON EVERY CALL TO SPDEVP1.  NOT
002100*               ITSELF CALLED - THIS IS THE JOB-STEP PROGRAM.
002200*
002300*____________________________________________________________
002400* HISTORY OF MODIFICATION:
002500*==============================================================
002600* OV004R1 14/02/1991 DBOYCE  - INITIAL VERSION FOR OVERNIGHT      OV004R1 
002700*                    RUN 004 - NIGHTLY ANOMALOUS PURCHASE SWEEP   OV004R1 
002800*--------------------------------------------------------------
002900* OV019R1 30/06/1993 DBOYCE  - RQ-0871 EMPTY BATCH LOG NOW ENDS   OV019R1 
003000*                    THE RUN CLEANLY WITH NO OUTPUT, RATHER THAN  OV019R1 
003100*                    ABENDING ON THE PARAMETER-LINE READ          OV019R1 
003200*--------------------------------------------------------------
003300* OV031R5 22/07/1994 LFEIN   - REQ 3391 NETWORK TABLE INITIALIZED OV031R5 
003400*                    ONCE HERE INSTEAD OF BY SPDNET1 ON FIRST     OV031R5 
003500*                    CALL - SPDNET1 HAD NO RELIABLE "FIRST CALL"  OV031R5 
003600*                    SIGNAL ONCE SPDBEF1 COULD ALSO CREATE SLOT 0 OV031R5 
003700*--------------------------------------------------------------
003800* OV048R5 09/09/1996 RHAAS   - RQ-1123 BFS WORK AREA MOVED INTO   OV048R5 
003900*                    SPD-NET-TABLE-LK SO IT INITIALIZES WITH THE  OV048R5 
004000*                    REST OF THE NETWORK TABLE, NOT SEPARATELY    OV048R5 
004100*--------------------------------------------------------------
004200* OV055Y2 08/03/1999 MPARDO  - Y2K READINESS SWEEP - SEQUENCE     OV055Y2 
004300*                    STATE IS A 14-DIGIT SORTKEY COMPARE, NOT A   OV055Y2 
004400*                    PACKED DATE - REVIEWED, NO CHANGE REQUIRED   OV055Y2 
004500*--------------------------------------------------------------
004600* OV084R1 19/06/2011 KPELLET  - RQ-2612 SPD-FLAGGED-OUT WIDENED   OV084R1 
004700*                    FROM X(84) TO X(200) AND THE WRITE NOW MOVES OV084R1 
004800*                    FROM SPDOUT-RECORD, NOT THE OLD COMMA        OV084R1 
004900*                    TEXT-LINE - SEE SPDFMT1/SPDOUT HISTORY FOR   OV084R1 
005000*                    THE JSON FORMAT ITSELF                       OV084R1 
005100*==============================================================
005200*
005300 EJECT
005400**********************
005500 ENVIRONMENT DIVISION.
005600**********************
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-AS400.
005900 OBJECT-COMPUTER.  IBM-AS400.
006000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006100                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA
006200                    UPSI-0 IS UPSI-SWITCH-0
006300                       ON STATUS IS U0-ON
006400                       OFF STATUS IS U0-OFF.
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT SPD-BATCH-LOG    ASSIGN TO SPDBATIN
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WK-C-FILE-STATUS.
007100     SELECT SPD-STREAM-LOG   ASSIGN TO SPDSTRIN
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WK-C-FILE-STATUS.
007400     SELECT SPD-FLAGGED-OUT  ASSIGN TO SPDFLGOT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WK-C-FILE-STATUS.
007700*
007800***************
007900 DATA DIVISION.
008000***************
008100 FILE SECTION.
008200***************
008300 FD  SPD-BATCH-LOG
008400     LABEL RECORDS ARE OMITTED
008500     DATA RECORD IS SPD-BATCH-LINE.
008600 01  SPD-BATCH-LINE.
008700     05  SPD-BATCH-TEXT               PIC X(200).
008800     05  FILLER                       PIC X(01).
008900*
009000 FD  SPD-STREAM-LOG
009100     LABEL RECORDS ARE OMITTED
009200     DATA RECORD IS SPD-STREAM-LINE.
009300 01  SPD-STREAM-LINE.
009400     05  SPD-STREAM-TEXT              PIC X(200).
009500     05  FILLER                       PIC X(01).
009600*
009700 FD  SPD-FLAGGED-OUT
009800     LABEL RECORDS ARE OMITTED
009900     DATA RECORD IS SPD-FLAGGED-LINE.
010000 01  SPD-FLAGGED-LINE.
010100     05  SPD-FLAGGED-TEXT             PIC X(200).
010200     05  FILLER                       PIC X(01).
010300*
010400 WORKING-STORAGE SECTION.
010500*************************
010600 01  FILLER                          PIC X(24)        VALUE
010700     "** PROGRAM SPDDET1 **".
010800*
010900 01  WK-C-COMMON.
011000     COPY SPDCOMM.
011100*
011200 01  WS-C-WORK-AREA.
011300     05  WS-C-BATCH-EOF-SW            PIC X(01)  VALUE "N".
011400         88  WS-C-BATCH-AT-EOF            VALUE "Y".
011500     05  WS-C-STREAM-EOF-SW           PIC X(01)  VALUE "N".
011600         88  WS-C-STREAM-AT-EOF           VALUE "Y".
011700     05  WS-C-BATCH-EMPTY-SW          PIC X(01)  VALUE "N".
011800         88  WS-C-BATCH-WAS-EMPTY         VALUE "Y".
011900     05  WS-C-RUN-DEGREES             PIC 9(02) COMP.
012000     05  WS-C-RUN-HISTSIZE            PIC 9(03) COMP.
012100     05  FILLER                       PIC X(12).
012200*
012300*        THE WHOLE SOCIAL-NETWORK TABLE, THE SEQUENCE-NUMBER
012400*        STATE, AND THE PARSED-EVENT WORK AREA ARE ALL OWNED
012500*        HERE FOR THE LIFE OF THE RUN AND PASSED ON EVERY CALL.
012600*
012700 01  SPD-NET-TABLE-AREA.
012800     COPY SPDNET.
012900 01  SPDSEQ-STATE-AREA.
013000     05  SPDSEQ-HIGH-TS-SORTKEY      PIC 9(14) COMP-3.
013100     05  SPDSEQ-CURRENT-SEQNO        PIC 9(04) COMP.
013200     05  FILLER                      PIC X(08).
013300 01  SPDEVT-WORK-AREA.
013400     COPY SPDEVT.
013500 01  SPDPRM-WORK-AREA.
013600     COPY SPDPRM.
013700 01  SPDOUT-WORK-AREA.
013800     COPY SPDOUT.
013900 01  SPDEVP-PARM-AREA.
014000     05  SPDEVP-DEGREES               PIC 9(02).
014100     05  SPDEVP-HISTSIZE              PIC 9(03).
014200     05  FILLER                       PIC X(08).
014300 01  SPDEVP-RESULT-AREA.
014400     05  SPDEVP-FLAGGED-SW            PIC X(01).
014500         88  SPDEVP-FLAGGED               VALUE "Y".
014600         88  SPDEVP-NOT-FLAGGED           VALUE "N".
014700     05  FILLER                       PIC X(08).
014800*
014900*********************
015000 PROCEDURE DIVISION.
015100*********************
015200 MAIN-MODULE.
015300     PERFORM A000-INITIALIZE-RUN
015400        THRU A099-INITIALIZE-RUN-EX.
015500     IF  WS-C-BATCH-WAS-EMPTY
015600         GO TO Z000-END-PROGRAM-ROUTINE
015700     END-IF.
015800     PERFORM B000-BATCH-PASS-LOOP
015900        THRU B099-BATCH-PASS-LOOP-EX.
016000     PERFORM C000-STREAM-PASS-LOOP
016100        THRU C099-STREAM-PASS-LOOP-EX.
016200     GO TO Z000-END-PROGRAM-ROUTINE.
016300*
016400*-----------------------------------------------------------*
016500 A000-INITIALIZE-RUN.
016600*-----------------------------------------------------------*
016700*    BLANK/ZERO THE WHOLE NETWORK TABLE ONCE, UP FRONT - NO
016800*    SLOT EXISTS UNTIL A PURCHASE OR BEFRIEND CREATES IT.
016900*
017000     MOVE 0 TO SPD-NET-HIGH-USER-ID.
017100     MOVE 0 TO SPD-NET-SLOT-COUNT.
017200     MOVE 0 TO SPDSEQ-HIGH-TS-SORTKEY.
017300     MOVE 0 TO SPDSEQ-CURRENT-SEQNO.
017400*
017500 A010-OPEN-BATCH-LOG.
017600     OPEN INPUT SPD-BATCH-LOG.
017700     IF  NOT WK-C-SUCCESSFUL
017800         DISPLAY "SPDDET1 - OPEN FILE ERROR - SPD-BATCH-LOG"
017900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018000         GO TO Z900-FATAL-ERROR
018100     END-IF.
018200*
018300     PERFORM D100-READ-BATCH-LINE THRU D199-READ-BATCH-LINE-EX.
018400     IF  WS-C-BATCH-AT-EOF
018500         MOVE "Y" TO WS-C-BATCH-EMPTY-SW
018600         CLOSE SPD-BATCH-LOG
018700         GO TO A099-INITIALIZE-RUN-EX
018800     END-IF.
018900*
019000 A020-READ-PARAMETER-LINE.
019100     MOVE SPD-BATCH-TEXT TO SPDPRM-RAW-LINE.
019200     CALL "SPDPRM1" USING SPDPRM-WORK-AREA.
019300     MOVE SPDPRM-DEGREES  TO WS-C-RUN-DEGREES.
019400     MOVE SPDPRM-HISTSIZE TO WS-C-RUN-HISTSIZE.
019500 A099-INITIALIZE-RUN-EX.
019600     EXIT.
019700*-----------------------------------------------------------*
019800 B000-BATCH-PASS-LOOP.
019900*-----------------------------------------------------------*
020000*    ONE READ AHEAD ALREADY SITS IN SPD-BATCH-TEXT FROM THE
020100*    PARAMETER-LINE READ, SO THE FIRST ITERATION PROCESSES THE
020200*    SECOND LINE OF THE FILE, WHICH IS CORRECT - THE PARAMETER
020300*    LINE ITSELF IS NEVER TREATED AS AN EVENT.
020400*
020500     PERFORM D100-READ-BATCH-LINE THRU D199-READ-BATCH-LINE-EX.
020600 B010-BATCH-LOOP.
020700     IF  WS-C-BATCH-AT-EOF
020800         GO TO B099-BATCH-PASS-LOOP-EX
020900     END-IF.
021000     MOVE SPD-BATCH-TEXT      TO SPDEVT-RAW-LINE.
021100     MOVE "N"                 TO SPDEVT-STREAM-SW.
021200     MOVE WS-C-RUN-DEGREES    TO SPDEVP-DEGREES.
021300     MOVE WS-C-RUN-HISTSIZE   TO SPDEVP-HISTSIZE.
021400     CALL "SPDEVP1" USING SPD-NET-TABLE-AREA, SPDSEQ-STATE-AREA,
021500         SPDEVT-WORK-AREA, SPDEVP-PARM-AREA, SPDEVP-RESULT-AREA,
021600         SPDOUT-WORK-AREA.
021700     IF  SPDEVT-PARSE-BAD
021800         DISPLAY "SPDDET1 - MALFORMED BATCH-LOG LINE - ABEND"
021900         GO TO Z900-FATAL-ERROR
022000     END-IF.
022100     PERFORM D100-READ-BATCH-LINE THRU D199-READ-BATCH-LINE-EX.
022200     GO TO B010-BATCH-LOOP.
022300 B099-BATCH-PASS-LOOP-EX.
022400     CLOSE SPD-BATCH-LOG.
022500     EXIT.
022600*-----------------------------------------------------------*
022700 C000-STREAM-PASS-LOOP.
022800*-----------------------------------------------------------*
022900     OPEN INPUT  SPD-STREAM-LOG.
023000     IF  NOT WK-C-SUCCESSFUL
023100         DISPLAY "SPDDET1 - OPEN FILE ERROR - SPD-STREAM-LOG"
023200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023300         GO TO Z900-FATAL-ERROR
023400     END-IF.
023500     OPEN OUTPUT SPD-FLAGGED-OUT.
023600     IF  NOT WK-C-SUCCESSFUL
023700         DISPLAY "SPDDET1 - OPEN FILE ERROR - SPD-FLAGGED-OUT"
023800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023900         GO TO Z900-FATAL-ERROR
024000     END-IF.
024100*
024200     PERFORM E100-READ-STREAM-LINE THRU E199-READ-STREAM-LINE-EX.
024300 C010-STREAM-LOOP.
024400     IF  WS-C-STREAM-AT-EOF
024500         GO TO C099-STREAM-PASS-LOOP-EX
024600     END-IF.
024700     MOVE SPD-STREAM-TEXT     TO SPDEVT-RAW-LINE.
024800     MOVE "Y"                 TO SPDEVT-STREAM-SW.
024900     MOVE WS-C-RUN-DEGREES    TO SPDEVP-DEGREES.
025000     MOVE WS-C-RUN-HISTSIZE   TO SPDEVP-HISTSIZE.
025100     CALL "SPDEVP1" USING SPD-NET-TABLE-AREA, SPDSEQ-STATE-AREA,
025200         SPDEVT-WORK-AREA, SPDEVP-PARM-AREA, SPDEVP-RESULT-AREA,
025300         SPDOUT-WORK-AREA.
025400     IF  SPDEVT-PARSE-BAD
025500         DISPLAY "SPDDET1 - MALFORMED STREAM-LOG LINE - ABEND"
025600         GO TO Z900-FATAL-ERROR
025700     END-IF.
025800     IF  SPDEVP-FLAGGED
025900         WRITE SPD-FLAGGED-LINE FROM SPDOUT-RECORD
026000     END-IF.
026100     PERFORM E100-READ-STREAM-LINE THRU E199-READ-STREAM-LINE-EX.
026200     GO TO C010-STREAM-LOOP.
026300 C099-STREAM-PASS-LOOP-EX.
026400     CLOSE SPD-STREAM-LOG.
026500     CLOSE SPD-FLAGGED-OUT.
026600     EXIT.
026700*-----------------------------------------------------------*
026800 D100-READ-BATCH-LINE.
026900*-----------------------------------------------------------*
027000     MOVE "N" TO WS-C-BATCH-EOF-SW.
027100     READ SPD-BATCH-LOG
027200         AT END
027300             MOVE "Y" TO WS-C-BATCH-EOF-SW
027400     END-READ.
027500 D199-READ-BATCH-LINE-EX.
027600     EXIT.
027700*-----------------------------------------------------------*
027800 E100-READ-STREAM-LINE.
027900*-----------------------------------------------------------*
028000     MOVE "N" TO WS-C-STREAM-EOF-SW.
028100     READ SPD-STREAM-LOG
028200         AT END
028300             MOVE "Y" TO WS-C-STREAM-EOF-SW
028400     END-READ.
028500 E199-READ-STREAM-LINE-EX.
028600     EXIT.
028700*-----------------------------------------------------------*
028800 Z900-FATAL-ERROR.
028900*-----------------------------------------------------------*
029000     MOVE "SPDDET1" TO WK-C-ABEND-CODE.
029100     DISPLAY "SPDDET1 - RUN TERMINATED ABNORMALLY".
029200*
029300 Z000-END-PROGRAM-ROUTINE.
029400     STOP RUN.
