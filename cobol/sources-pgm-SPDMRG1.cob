000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SPDMRG1.
000500 AUTHOR.         D BOYCE.
000600 INSTALLATION.   SYSTEMS GROUP - BATCH FRAUD DETECTION.
000700 DATE-WRITTEN.   14 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - REBUILD ONE USER'S SOCIAL-
001200*               NETWORK POOLED PURCHASE HISTORY FROM SCRATCH.
001300*               CRAWLS THE NETWORK OUT TO THE FULL D DEGREES OF
001400*               SEPARATION FROM THE USER (INCLUDING THE USER'S
001500*               OWN PURCHASES), THEN KEEPS THE
001600*               SPDPRM-HISTSIZE MOST RECENT PURCHASES ACROSS ALL
001700*               OF THOSE PERSONAL HISTORIES COMBINED - A BOUNDED
001800*               K-WAY MERGE THAT NEVER MATERIALIZES THE WHOLE
001900*               UNION, ONLY THE CURRENT BEST T.  RUNNING SUM AND
002000*               SUM-OF-SQUARES ARE RECOMPUTED FROM THE FINAL SET
002100*               SO THE OUTLIER TEST IN SPDUSR1 STAYS O(1)
002200*               BETWEEN REBUILDS.  CALLED BY SPDUSR1 ONLY WHEN
002300*               SPDUSR-NEEDS-REBUILD IS SET (LAZY REBUILD).
002400*
002500*____________________________________________________________
002600* HISTORY OF MODIFICATION:
002700*==============================================================
002800* OV004R7 14/02/1991 DBOYCE  - INITIAL VERSION FOR OVERNIGHT      OV004R7 
002900*                    RUN 004 - NIGHTLY ANOMALOUS PURCHASE SWEEP   OV004R7 
003000*--------------------------------------------------------------
003100* OV031R3 22/07/1994 LFEIN   - REQ 3391 REPLACED THE ORIGINAL     OV031R3 
003200*                    SORT-THE-WHOLE-UNION APPROACH WITH A         OV031R3 
003300*                    BOUNDED KEEP-THE-BEST-T SCAN - THE FULL      OV031R3 
003400*                    UNION OVERFLOWED THE SORT WORK AREA ON THE   OV031R3 
003500*                    LARGEST TEST NETWORK                         OV031R3 
003600*--------------------------------------------------------------
003700* OV048R3 09/09/1996 RHAAS   - RQ-1123 CRAWL NOW DELEGATED TO     OV048R3 
003800*                    SPDBFS1 (SHARED WITH SPDFLG1) INSTEAD OF     OV048R3 
003900*                    THIS ROUTINE'S OWN COPY OF THE BFS LOOP      OV048R3 
004000*--------------------------------------------------------------
004100* OV055Y2 08/03/1999 MPARDO  - Y2K READINESS SWEEP - MERGE KEY    OV055Y2 
004200*                    IS THE 14-DIGIT SORTKEY PLUS SEQNO, NOT A    OV055Y2 
004300*                    2-DIGIT YEAR, NO CHANGE REQUIRED             OV055Y2 
004400*--------------------------------------------------------------
004500* OV071R1 22/04/2003 JPATEL  - RQ-2960 ISERIES RENAME CODE-REVIEW OV071R1 
004600*                    SIGN-OFF - LOGIC UNCHANGED, COMPILE OPTIONS  OV071R1 
004700*                    REVERIFIED AGAINST THE NEW COMPILER RELEASE  OV071R1 
004800*==============================================================
004900*
005000 EJECT
005100**********************
005200 ENVIRONMENT DIVISION.
005300**********************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-AS400.
005600 OBJECT-COMPUTER.  IBM-AS400.
005700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005800                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005900                    UPSI-0 IS UPSI-SWITCH-0
006000                       ON STATUS IS U0-ON
006100                       OFF STATUS IS U0-OFF.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500*    NO FILES - THIS ROUTINE ONLY UPDATES THE IN-MEMORY NETWORK
006600*    TABLE PASSED IN ON THE CALL.
006700*
006800***************
006900 DATA DIVISION.
007000***************
007100 WORKING-STORAGE SECTION.
007200*************************
007300 01  FILLER                          PIC X(24)        VALUE
007400     "** PROGRAM SPDMRG1 **".
007500*
007600 01  WK-C-COMMON.
007700     COPY SPDCOMM.
007800*
007900 01  WS-C-WORK-AREA.
008000     05  WS-C-MERGE-COUNT            PIC 9(04) COMP.
008100     05  WS-C-MERGE-ENTRY OCCURS 999 TIMES
008200             INDEXED BY WS-C-MERGE-IX.
008300         10  WS-C-MERGE-AMOUNT       PIC 9(08)V9(02).
008400         10  WS-C-MERGE-TIMESTAMP    PIC X(19).
008500         10  WS-C-MERGE-TS-SORTKEY   PIC 9(14).
008600         10  WS-C-MERGE-SEQNO        PIC 9(04) COMP.
008700     05  WS-C-QUEUE-SCAN-IX          PIC 9(06) COMP.
008800     05  WS-C-HISTORY-SCAN-IX        PIC 9(04) COMP.
008900     05  WS-C-CAND-SLOT              PIC 9(06) COMP.
009000     05  WS-C-MIN-IX                 PIC 9(04) COMP.
009100     05  WS-C-OWNER-SLOT             PIC 9(06) COMP.
009200     05  WS-C-SUM-WORK               PIC S9(11)V9(02) COMP-3.
009300     05  WS-C-SUMSQ-WORK             PIC S9(15)V9(04) COMP-3.
009400     05  WS-C-SQUARE-WORK            PIC S9(15)V9(04) COMP-3.
009500*
009600*        AN ALTERNATE BYTE VIEW OF THE MERGE-KEY PAIR, USED ONLY
009700*        SO THIS ROUTINE CARRIES ITS OWN REDEFINES RATHER THAN
009800*        RELYING ON SPDNET/SPDUSR BEING COPIED IN FOR THAT ALONE.
009900*
010000     05  WS-C-COMPARE-PAIR.
010100         10  WS-C-COMPARE-SORTKEY    PIC 9(14).
010200         10  WS-C-COMPARE-SEQNO      PIC 9(04) COMP.
010300     05  WS-C-COMPARE-ALT REDEFINES WS-C-COMPARE-PAIR
010400                                     PIC X(18).
010500     05  WS-C-WINNER-FLAG            PIC X(01).
010600         88  WS-C-CANDIDATE-WINS         VALUE "Y".
010700     05  FILLER                      PIC X(10).
010800*
010900****************
011000 LINKAGE SECTION.
011100****************
011200 01  SPD-NET-TABLE-LK.
011300     COPY SPDNET.
011400 01  SPDMRG-CALL-AREA.
011500     05  SPDMRG-USER-ID              PIC 9(06).
011600     05  SPDMRG-DEGREES              PIC 9(02).
011700     05  SPDMRG-HISTSIZE             PIC 9(03).
011800     05  FILLER                      PIC X(08).
011900 01  SPDBFS-CALL-AREA-LK.
012000     05  SPDBFS-ORIGIN-ID            PIC 9(06).
012100     05  SPDBFS-DEGREES              PIC 9(02).
012200     05  FILLER                      PIC X(08).
012300 EJECT
012400********************************************************
012500 PROCEDURE DIVISION USING SPD-NET-TABLE-LK, SPDMRG-CALL-AREA.
012600********************************************************
012700 MAIN-MODULE.
012800     PERFORM A000-REBUILD-POOL
012900        THRU A099-REBUILD-POOL-EX.
013000     EXIT PROGRAM.
013100*
013200*-----------------------------------------------------------*
013300 A000-REBUILD-POOL.
013400*-----------------------------------------------------------*
013500*    CRAWL TO THE FULL D DEGREES, THEN WALK EVERY VISITED
013600*    USER'S PERSONAL HISTORY, KEEPING ONLY THE HISTSIZE MOST
013700*    RECENT ENTRIES SEEN SO FAR.
013800*
013900     MOVE 0 TO WS-C-MERGE-COUNT.
014000     MOVE SPDMRG-USER-ID  TO SPDBFS-ORIGIN-ID.
014100     MOVE SPDMRG-DEGREES  TO SPDBFS-DEGREES.
014200     CALL "SPDBFS1" USING SPD-NET-TABLE-LK, SPDBFS-CALL-AREA-LK.
014300*
014400*    THE CRAWL RESULT'S ENTRY 1 IS ALWAYS THE ORIGIN USER, U
014500*    ITSELF - U'S OWN POOLED SOCIAL-NETWORK HISTORY EXCLUDES U'S
014600*    OWN PURCHASES, SO THE MERGE SCAN STARTS AT ENTRY 2.
014700*
014800     MOVE 2 TO WS-C-QUEUE-SCAN-IX.
014900 A010-SCAN-CRAWL-RESULT.
015000     IF  WS-C-QUEUE-SCAN-IX > SPD-NET-BFS-RESULT-COUNT
015100         GO TO A020-COPY-RESULT-TO-POOL
015200     END-IF.
015300     SET SPD-NET-BFS-IX TO WS-C-QUEUE-SCAN-IX.
015400     MOVE SPD-NET-BFS-USER-ID (SPD-NET-BFS-IX) TO WS-C-OWNER-SLOT.
015500     ADD  1 TO WS-C-OWNER-SLOT.
015600     SET SPD-NET-IX TO WS-C-OWNER-SLOT.
015700     MOVE 1 TO WS-C-HISTORY-SCAN-IX.
015800 A011-SCAN-PERSONAL-HISTORY.
015900     IF  WS-C-HISTORY-SCAN-IX > SPDUSR-PH-COUNT (SPD-NET-IX)
016000         ADD 1 TO WS-C-QUEUE-SCAN-IX
016100         GO TO A010-SCAN-CRAWL-RESULT
016200     END-IF.
016300     PERFORM D100-CONSIDER-ENTRY
016400        THRU D199-CONSIDER-ENTRY-EX.
016500     ADD 1 TO WS-C-HISTORY-SCAN-IX.
016600     GO TO A011-SCAN-PERSONAL-HISTORY.
016700*
016800 A020-COPY-RESULT-TO-POOL.
016900     SET SPD-NET-IX TO SPDMRG-USER-ID.
017000     SET SPD-NET-IX UP BY 1.
017100     PERFORM B100-STORE-POOL-ENTRIES
017200        THRU B199-STORE-POOL-ENTRIES-EX.
017300     PERFORM C100-RECOMPUTE-TOTALS
017400        THRU C199-RECOMPUTE-TOTALS-EX.
017500     MOVE "N" TO SPDUSR-REBUILD-NEEDED (SPD-NET-IX).
017600*
017700 A099-REBUILD-POOL-EX.
017800     EXIT.
017900*-----------------------------------------------------------*
018000 D100-CONSIDER-ENTRY.
018100*-----------------------------------------------------------*
018200*    IF THE POOL IS NOT YET FULL (SIZE HISTSIZE), THE NEW
018300*    ENTRY IS ALWAYS KEPT.  ONCE FULL, IT ONLY DISPLACES THE
018400*    CURRENT SMALLEST-KEY ENTRY, AND ONLY IF IT IS LARGER.
018500*
018600     SET SPD-NET-IX TO WS-C-OWNER-SLOT.
018700     IF  WS-C-MERGE-COUNT < SPDMRG-HISTSIZE
018800         ADD  1 TO WS-C-MERGE-COUNT
018900         SET WS-C-MERGE-IX TO WS-C-MERGE-COUNT
019000         PERFORM E100-COPY-CANDIDATE-TO-SLOT
019100            THRU E199-COPY-CANDIDATE-TO-SLOT-EX
019200         GO TO D199-CONSIDER-ENTRY-EX
019300     END-IF.
019400*
019500     PERFORM F100-FIND-SMALLEST-SLOT
019600        THRU F199-FIND-SMALLEST-SLOT-EX.
019700     MOVE SPDUSR-PH-TS-SORTKEY (SPD-NET-IX, WS-C-HISTORY-SCAN-IX)
019800         TO WS-C-COMPARE-SORTKEY.
019900     MOVE SPDUSR-PH-SEQNO (SPD-NET-IX, WS-C-HISTORY-SCAN-IX)
020000         TO WS-C-COMPARE-SEQNO.
020100     SET WS-C-MERGE-IX TO WS-C-MIN-IX.
020200     PERFORM G100-COMPARE-CANDIDATE-TO-SLOT
020300        THRU G199-COMPARE-CANDIDATE-TO-SLOT-EX.
020400     IF  WS-C-CANDIDATE-WINS
020500         PERFORM E100-COPY-CANDIDATE-TO-SLOT
020600            THRU E199-COPY-CANDIDATE-TO-SLOT-EX
020700     END-IF.
020800 D199-CONSIDER-ENTRY-EX.
020900     EXIT.
021000*-----------------------------------------------------------*
021100 E100-COPY-CANDIDATE-TO-SLOT.
021200*-----------------------------------------------------------*
021300     MOVE SPDUSR-PH-AMOUNT (SPD-NET-IX, WS-C-HISTORY-SCAN-IX)
021400         TO WS-C-MERGE-AMOUNT (WS-C-MERGE-IX).
021500     MOVE SPDUSR-PH-TIMESTAMP (SPD-NET-IX, WS-C-HISTORY-SCAN-IX)
021600         TO WS-C-MERGE-TIMESTAMP (WS-C-MERGE-IX).
021700     MOVE SPDUSR-PH-TS-SORTKEY (SPD-NET-IX, WS-C-HISTORY-SCAN-IX)
021800         TO WS-C-MERGE-TS-SORTKEY (WS-C-MERGE-IX).
021900     MOVE SPDUSR-PH-SEQNO (SPD-NET-IX, WS-C-HISTORY-SCAN-IX)
022000         TO WS-C-MERGE-SEQNO (WS-C-MERGE-IX).
022100 E199-COPY-CANDIDATE-TO-SLOT-EX.
022200     EXIT.
022300*-----------------------------------------------------------*
022400 F100-FIND-SMALLEST-SLOT.
022500*-----------------------------------------------------------*
022600*    LINEAR SCAN FOR THE CURRENT MERGE SET'S SMALLEST KEY - THE
022700*    SET IS BOUNDED AT HISTSIZE (999 MAX) SO THIS STAYS CHEAP.
022800*
022900     MOVE 1 TO WS-C-MIN-IX.
023000     SET WS-C-MERGE-IX TO 2.
023100 F110-SCAN-LOOP.
023200     IF  WS-C-MERGE-IX > WS-C-MERGE-COUNT
023300         GO TO F199-FIND-SMALLEST-SLOT-EX
023400     END-IF.
023500     IF  WS-C-MERGE-TS-SORTKEY (WS-C-MERGE-IX) <
023600         WS-C-MERGE-TS-SORTKEY (WS-C-MIN-IX)
023700         MOVE WS-C-MERGE-IX TO WS-C-MIN-IX
023800     ELSE
023900     IF  WS-C-MERGE-TS-SORTKEY (WS-C-MERGE-IX) =
024000         WS-C-MERGE-TS-SORTKEY (WS-C-MIN-IX)
024100     AND WS-C-MERGE-SEQNO (WS-C-MERGE-IX) <
024200         WS-C-MERGE-SEQNO (WS-C-MIN-IX)
024300         MOVE WS-C-MERGE-IX TO WS-C-MIN-IX
024400     END-IF
024500     END-IF.
024600     SET WS-C-MERGE-IX UP BY 1.
024700     GO TO F110-SCAN-LOOP.
024800 F199-FIND-SMALLEST-SLOT-EX.
024900     EXIT.
025000*-----------------------------------------------------------*
025100 G100-COMPARE-CANDIDATE-TO-SLOT.
025200*-----------------------------------------------------------*
025300*    "WINS" MEANS THE CANDIDATE HISTORY ENTRY IS STRICTLY MORE
025400*    RECENT THAN THE MERGE SET'S CURRENT SMALLEST ENTRY.
025500*
025600     MOVE "N" TO WS-C-WINNER-FLAG.
025700     IF  WS-C-COMPARE-SORTKEY >
025800                 WS-C-MERGE-TS-SORTKEY (WS-C-MERGE-IX)
025900         MOVE "Y" TO WS-C-WINNER-FLAG
026000     ELSE
026100     IF  WS-C-COMPARE-SORTKEY =
026200                 WS-C-MERGE-TS-SORTKEY (WS-C-MERGE-IX)
026300     AND WS-C-COMPARE-SEQNO > WS-C-MERGE-SEQNO (WS-C-MERGE-IX)
026400         MOVE "Y" TO WS-C-WINNER-FLAG
026500     END-IF
026600     END-IF.
026700 G199-COMPARE-CANDIDATE-TO-SLOT-EX.
026800     EXIT.
026900*-----------------------------------------------------------*
027000 B100-STORE-POOL-ENTRIES.
027100*-----------------------------------------------------------*
027200*    COPY THE FINISHED MERGE SET INTO THE OWNER'S POOL TABLE.
027300*    ORDER DOES NOT MATTER TO THE OUTLIER TEST, ONLY MEMBERSHIP.
027400*
027500     MOVE WS-C-MERGE-COUNT TO SPDUSR-POOL-COUNT (SPD-NET-IX).
027600     IF  SPDUSR-POOL-COUNT (SPD-NET-IX) = 0
027700         GO TO B199-STORE-POOL-ENTRIES-EX
027800     END-IF.
027900     SET WS-C-MERGE-IX TO 1.
028000 B110-STORE-LOOP.
028100     IF  WS-C-MERGE-IX > SPDUSR-POOL-COUNT (SPD-NET-IX)
028200         GO TO B199-STORE-POOL-ENTRIES-EX
028300     END-IF.
028400     MOVE WS-C-MERGE-AMOUNT (WS-C-MERGE-IX)
028500         TO SPDUSR-POOL-AMOUNT (SPD-NET-IX, WS-C-MERGE-IX).
028600     MOVE WS-C-MERGE-TIMESTAMP (WS-C-MERGE-IX)
028700         TO SPDUSR-POOL-TIMESTAMP (SPD-NET-IX, WS-C-MERGE-IX).
028800     MOVE WS-C-MERGE-TS-SORTKEY (WS-C-MERGE-IX)
028900         TO SPDUSR-POOL-TS-SORTKEY (SPD-NET-IX, WS-C-MERGE-IX).
029000     MOVE WS-C-MERGE-SEQNO (WS-C-MERGE-IX)
029100         TO SPDUSR-POOL-SEQNO (SPD-NET-IX, WS-C-MERGE-IX).
029200     SET WS-C-MERGE-IX UP BY 1.
029300     GO TO B110-STORE-LOOP.
029400 B199-STORE-POOL-ENTRIES-EX.
029500     EXIT.
029600*-----------------------------------------------------------*
029700 C100-RECOMPUTE-TOTALS.
029800*-----------------------------------------------------------*
029900*    RUNNING SUM/SUM-OF-SQUARES ARE RECOMPUTED FROM SCRATCH ON
030000*    EVERY REBUILD SO ROUNDING NEVER ACCUMULATES ACROSS REBUILDS.
030100*
030200     MOVE 0 TO WS-C-SUM-WORK.
030300     MOVE 0 TO WS-C-SUMSQ-WORK.
030400     IF  SPDUSR-POOL-COUNT (SPD-NET-IX) = 0
030500         GO TO C190-STORE-TOTALS
030600     END-IF.
030700     SET WS-C-MERGE-IX TO 1.
030800 C110-TOTAL-LOOP.
030900     IF  WS-C-MERGE-IX > SPDUSR-POOL-COUNT (SPD-NET-IX)
031000         GO TO C190-STORE-TOTALS
031100     END-IF.
031200     ADD  SPDUSR-POOL-AMOUNT (SPD-NET-IX, WS-C-MERGE-IX)
031300         TO WS-C-SUM-WORK.
031400     COMPUTE WS-C-SQUARE-WORK =
031500         SPDUSR-POOL-AMOUNT (SPD-NET-IX, WS-C-MERGE-IX) *
031600         SPDUSR-POOL-AMOUNT (SPD-NET-IX, WS-C-MERGE-IX).
031700     ADD  WS-C-SQUARE-WORK TO WS-C-SUMSQ-WORK.
031800     SET WS-C-MERGE-IX UP BY 1.
031900     GO TO C110-TOTAL-LOOP.
032000 C190-STORE-TOTALS.
032100     MOVE WS-C-SUM-WORK   TO SPDUSR-POOL-SUM (SPD-NET-IX).
032200     MOVE WS-C-SUMSQ-WORK TO SPDUSR-POOL-SUMSQ (SPD-NET-IX).
032300 C199-RECOMPUTE-TOTALS-EX.
032400     EXIT.
