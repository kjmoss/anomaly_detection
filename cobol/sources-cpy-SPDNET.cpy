000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* OV004R1 14/02/1991 DBOYCE  INITIAL VERSION FOR OVERNIGHT RUN 004OV004R1 
000500* OV031R1 22/07/1994 LFEIN   REQ 3391 GROW USER TABLE 2000 TO 5000OV031R1 
000600*                    SLOTS - LARGEST TEST NETWORK OVERFLOWED      OV031R1 
000700* OV048R1 09/09/1996 RHAAS   RQ-1123 ADD SPD-NET-BFS-QUEUE AND    OV048R1 
000800*                    SPD-NET-BFS-COUNT - CRAWL WAS REUSING THE    OV048R1 
000900*                    FRIEND LIST TABLE AS A QUEUE, WHICH CLOBBEREDOV048R1 
001000*                    IT ON THE OUTER USER WHEN D > 1              OV048R1 
001050* OV071R1 22/04/2003 JPATEL   RQ-2960 ISERIES RENAME CODE REVIEW  OV071R1 
001060*                    SIGN-OFF - TABLE LAYOUT UNCHANGED, SLOT SIZESOV071R1 
001070*                    REVERIFIED AGAINST THE NEW COMPILER RELEASE  OV071R1 
001100*****************************************************************
001200*
001300* SPD-NET-TABLE IS THE WHOLE SOCIAL NETWORK FOR ONE RUN: A DENSE
001400* ARRAY OF USER SLOTS INDEXED BY USER ID (USER IDS ARE ASSUMED
001500* DENSE/CONTIGUOUS FROM 0, SO AN ID OF N IMPLIES SLOTS 0..N ALL
001600* EXIST).  A REFERENCE TO A SLOT AT OR BEYOND THE CURRENT HIGH
001700* USER ID GROWS THE TABLE, CREATING EMPTY SLOTS ON THE WAY.
001800*
001900 05  SPD-NET-TABLE.
002000     10  SPD-NET-HIGH-USER-ID         PIC 9(06) COMP.
002100*                                HIGHEST USER-ID SLOT IN USE
002200     10  SPD-NET-SLOT-COUNT           PIC 9(06) COMP.
002300     10  SPD-NET-USER OCCURS 5000 TIMES
002400             INDEXED BY SPD-NET-IX, SPD-NET-IX2.
002500         COPY SPDUSR.
002600*
002700*   BFS WORK QUEUE - SHARED BY SPDBFS1 (SOCIAL NETWORK CRAWL) SO
002800*   THE QUEUE ITSELF DOES NOT HAVE TO BE PASSED ON EVERY CALL.
002900*   ONE ENTRY PER USER-ID ENQUEUED DURING THE CURRENT CRAWL, IN
003000*   THE ORDER THEY WERE VISITED - ENTRY 1 IS ALWAYS THE ORIGIN.
003100*
003200 05  SPD-NET-BFS-AREA.
003300     10  SPD-NET-BFS-COUNT            PIC 9(06) COMP.
003400     10  SPD-NET-BFS-HEAD             PIC 9(06) COMP.
003500     10  SPD-NET-BFS-RESULT-COUNT     PIC 9(06) COMP.
003600     10  SPD-NET-BFS-QUEUE OCCURS 5000 TIMES
003700             INDEXED BY SPD-NET-BFS-IX.
003800         15  SPD-NET-BFS-USER-ID      PIC 9(06).
003900         15  SPD-NET-BFS-DEGREE       PIC 9(02) COMP.
004000     10  FILLER                       PIC X(12).
